000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKBOOK.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MERIDIAN SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  04/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN SECURITIES - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------*
001000*    STKBOOK                                                     *
001100*    ORDER-BOOK / MATCHING SERVER FOR THE EXCHANGE MATCHING      *
001200*    ENGINE BATCH.  CALLED ONCE PER BOOK-AFFECTING TRANSACTION   *
001300*    (SUBMIT ORDER, SUBMIT QUOTE, CANCEL ORDER, CANCEL QUOTE) AND *
001400*    ONCE PER PRODUCT WHEN THE DRIVER MOVES A PRODUCT INTO OR     *
001500*    OUT OF THE OPEN STATE.  HOLDS THE RESTING BOOK AND THE       *
001600*    OLD-ENTRIES ARCHIVE FOR THE LIFE OF THE RUN, CARRIED IN THE  *
001700*    CALLER'S STORAGE AND PASSED BACK IN ON EVERY CALL - THIS     *
001800*    PROGRAM KEEPS NO RESIDENT STATE OF ITS OWN OTHER THAN        *
001900*    SCRATCH FIELDS FOR THE CALL IN PROGRESS.  BUILT FROM THE OLD *
002000*    FUNDPRSR PRICE-SERVER SHAPE - ONE ANSWER PER CALL, PASSED    *
002100*    BACK THROUGH LINKAGE, NO FILES OF ITS OWN.                   *
002200*-----------------------------------------------------------------*
002300*    AMENDMENT HISTORY                                           *
002400*-----------------------------------------------------------------*
002500*    DATE      INIT  REQUEST   DESCRIPTION                       *
002600*    --------  ----  --------  --------------------------------- *
002700*    04/11/86  RH    X0091     ORIGINAL PROGRAM - CARVED OUT OF  *
002800*                              THE OLD FUND-PRICE SERVER SHAPE   *
002900*                              TO HOLD THE RESTING BOOK.          *
003000*    09/30/86  RH    X0098     ADDED THE OLD-ENTRIES ARCHIVE SO   *
003100*                              CANCEL COULD TELL 'TOO LATE' FROM  *
003200*                              'NO SUCH ORDER'.                   *
003300*    11/02/87  RH    X0114     RAISED BOOK TABLE SIZE FOR THE     *
003400*                              REGIONAL DESK VOLUME GROWTH.       *
003500*    06/19/90  TDO   X0189     TRADE PROCESSOR NOW MERGES THE      *
003600*                              INCOMING SIDE'S FILLS AT ONE PRICE  *
003700*                              LEVEL INTO A SINGLE FILL RECORD.    *
003800*    02/27/93  TDO   X0242     ADDED QUOTE SUPPORT - BOTH SIDES    *
003900*                              OF A QUOTE NOW BOOK AND TRADE       *
004000*                              THROUGH THE SAME PASS LOGIC AS AN   *
004100*                              ORDER.                              *
004200*    08/30/95  TDO   X0288     SILENT REPLACE OF A USER'S PRIOR    *
004300*                              QUOTE SIDE INSTEAD OF REJECTING     *
004400*                              THE RESUBMIT.                       *
004500*    08/14/96  JP    X0306     COMMENT CLEANUP, NO LOGIC CHANGE.  *
004600*    12/09/98  JP    X0341     Y2K REVIEW - NO DATE FIELDS HELD   *
004700*                              ANYWHERE IN THIS PROGRAM, SIGNED    *
004800*                              OFF.                                *
004900*    09/23/02  MPK   X0413     RAISED BOOK AND OLD-ENTRIES TABLE   *
005000*                              SIZES FOR THE REGIONAL LISTINGS     *
005100*                              BOARD CUTOVER.                      *
005110*    03/11/04  SMK   X0452     ARCHIVING A BOOK ROW WAS DROPPING    *
005120*                              ITS PRICE, MARKET FLAG AND ORIGINAL *
005130*                              VOLUME ON THE FLOOR AND NEVER        *
005140*                              TOUCHED CANCELLED VOLUME - OLD       *
005150*                              ENTRIES NOW CARRY THE FULL TRADABLE  *
005160*                              STATE AND 2400 NOW SETS CANCELLED    *
005170*                              VOLUME TO WHATEVER WAS LEFT ON THE    *
005180*                              BOOK AT ARCHIVE TIME.                 *
005190*    03/11/04  SMK   X0453     RESTORED 77-LEVEL ITEMS FOR THE      *
005195*                              STANDALONE PRICE/VOLUME/ID EDIT      *
005197*                              FIELDS, SHOP STANDARD - NO LOGIC      *
005198*                              CHANGE.                               *
005200*-----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  USL-486.
005600 OBJECT-COMPUTER.  USL-486.
005700 SPECIAL-NAMES.
005800     CONSOLE IS CRT
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------*
006300*    SCRATCH AREA FOR THE INCOMING TRADABLE BEING WORKED ON THIS  *
006400*    CALL.  FOR A FRESH ORDER OR QUOTE SIDE THIS IS BUILT FROM    *
006500*    THE TRANSACTION FIELDS.  FOR OPEN-MARKET PROCESSING IT IS    *
006600*    LOADED FROM A RESTING BOOK ROW, TRADED, AND WRITTEN BACK.    *
006700*-----------------------------------------------------------------*
006800 01  WB-INCOMING.
006900     05  WB-INC-IX            PIC S9(04) COMP-5 VALUE 0.
007000     05  WB-INC-USER          PIC X(08).
007100     05  WB-INC-PRODUCT       PIC X(08).
007200     05  WB-INC-SIDE          PIC X(01).
007300     05  WB-INC-MKT-FLAG      PIC X(01).
007400     05  WB-INC-PRICE         PIC S9(07)V99.
007500     05  WB-INC-ORIG-VOL      PIC 9(07).
007600     05  WB-INC-REM-VOL       PIC 9(07).
007700     05  WB-INC-ID            PIC X(12).
007800     05  WB-INC-QUOTE-FLAG    PIC X(01).
007900 01  WB-INCOMING-R1 REDEFINES WB-INCOMING.
008000     05  FILLER               PIC X(06).
008100     05  WB-INC-KEY-VIEW      PIC X(08).
008200     05  FILLER               PIC X(42).
008300*
008400 01  WB-EPISODE.
008500     05  WB-FILL-HAPPENED    PIC X(01) VALUE 'N'.
008600         88  WB-ANY-FILL             VALUE 'Y'.
008700     05  WB-MIN-FILL-SET     PIC X(01) VALUE 'N'.
008800         88  WB-MIN-FILL-IS-SET      VALUE 'Y'.
008900     05  WB-MIN-FILL-PRICE   PIC S9(07)V99.
009000     05  WB-MIN-FILL-VOL     PIC 9(07).
009100     05  WB-MERGE-VOL        PIC 9(07) VALUE 0.
009200 01  WB-EPISODE-R1 REDEFINES WB-EPISODE.
009300     05  FILLER              PIC X(02).
009400     05  WB-EPISODE-BYTES    PIC X(23).
009500*
009600 01  WB-MERGE-COUNTERS.
009700     05  WB-EVT-IX            PIC S9(04) COMP-5 VALUE 0.
009800     05  WB-OLD-IX            PIC S9(04) COMP-5 VALUE 0.
009900     05  WB-BEST-IX           PIC S9(04) COMP-5 VALUE 0.
010000     05  WB-ARCHIVE-IX        PIC S9(04) COMP-5 VALUE 0.
010100     05  WB-CM-IX             PIC S9(04) COMP-5 VALUE 0.
010200 01  WB-MERGE-COUNTERS-R1 REDEFINES WB-MERGE-COUNTERS.
010300     05  WB-MERGE-BYTES       PIC X(10).
010400*
010500 01  WB-SWITCHES.
010600     05  WB-STOP-SW           PIC X(01) VALUE 'N'.
010700         88  WB-SHOULD-STOP          VALUE 'Y'.
010800     05  WB-SRCH-SW           PIC X(01) VALUE 'N'.
010900         88  WB-WAS-FOUND             VALUE 'Y'.
011000     05  WB-BEST-FOUND-SW     PIC X(01) VALUE 'N'.
011100         88  WB-BEST-WAS-FOUND        VALUE 'Y'.
011200     05  WB-CROSSED-SW        PIC X(01) VALUE 'N'.
011300         88  WB-IS-CROSSED            VALUE 'Y'.
011400*
011500 01  WB-BEST-AREA.
011600     05  WB-BEST-PRICE        PIC S9(07)V99.
011700     05  WB-BEST-IS-MKT       PIC X(01).
011800     05  WB-OPP-SIDE          PIC X(01).
011900     05  WB-TRADE-PRICE       PIC S9(07)V99.
012000     05  WB-TRADE-VOL         PIC 9(07).
012010     05  WB-BEST-VOL          PIC 9(07).
012020     05  WB-BUY-PRICE         PIC S9(07)V99.
012030     05  WB-BUY-IS-MKT        PIC X(01).
012040     05  WB-BUY-FOUND-SW      PIC X(01).
012050         88  WB-BUY-WAS-FOUND        VALUE 'Y'.
012060     05  WB-SELL-PRICE        PIC S9(07)V99.
012070     05  WB-SELL-IS-MKT       PIC X(01).
012080     05  WB-SELL-FOUND-SW     PIC X(01).
012090         88  WB-SELL-WAS-FOUND       VALUE 'Y'.
012095     05  WB-QUOTE-LEG         PIC X(01).
012096     05  WB-LASTSL-MODE       PIC X(01).
012097     05  WS-TICK-DIR          PIC X(01).
012098     05  WS-PRICE-TEXT        PIC X(11).
012099*
012100 01  WS-CURMKT-FMT.
012101     05  WS-CM-BUY-P          PIC 9(07).
012102     05  WS-CM-BUY-V          PIC 9(05).
012103     05  WS-CM-SELL-P         PIC 9(07).
012104     05  WS-CM-SELL-V         PIC 9(05).
012105*
012200 01  WB-CM-ROW.
012300     05  WB-CM-PRODUCT        PIC X(08).
012400     05  WB-CM-BUY-PRICE      PIC S9(07)V99.
012500     05  WB-CM-BUY-VOL        PIC 9(07).
012600     05  WB-CM-SELL-PRICE     PIC S9(07)V99.
012700     05  WB-CM-SELL-VOL       PIC 9(07).
012800*
012900 77  WS-PRICE-EDIT            PIC -9(07).99.
013000 77  WS-VOL-EDIT              PIC 9(07).
013100 77  WS-ID-SEQ-EDIT           PIC 9(09).
013150*
013160*    STAGING AREA - THE 61XX PARAGRAPHS BUILD ONE EVENT ROW FROM  *
013170*    WHATEVER IS SITTING HERE WHEN THEY ARE PERFORMED.             *
013180 01  WB-EVSTAGE.
013190     05  WB-EVU-TYPE          PIC X(06).
013200     05  WB-EVU-USER          PIC X(08).
013210     05  WB-EVU-PRODUCT       PIC X(08).
013220     05  WB-EVU-SIDE          PIC X(01).
013230     05  WB-EVU-PRICE         PIC S9(07)V99.
013240     05  WB-EVU-MKT-FLAG      PIC X(01).
013250     05  WB-EVU-VOLUME        PIC 9(07).
013260     05  WB-EVU-DETAIL        PIC X(30).
013270     05  WB-EVU-ID            PIC X(12).
013280*
013300 LINKAGE SECTION.
013400 01  LK-FUNCTION              PIC X(02).
013500 01  LK-MKT-STATE-CODE        PIC X(01).
013600 01  LK-PRODUCT               PIC X(08).
013700 01  LK-USER                  PIC X(08).
013800 01  LK-SIDE                  PIC X(01).
013900 01  LK-MKT-FLAG              PIC X(01).
014000 01  LK-PRICE                 PIC S9(07)V99.
014100 01  LK-VOLUME                PIC 9(07).
014200 01  LK-PRICE-2               PIC S9(07)V99.
014300 01  LK-VOLUME-2              PIC 9(07).
014400 01  LK-ORDER-ID              PIC X(12).
014500 01  LK-NEXT-SEQ              PIC S9(07) COMP-5.
014600 01  LK-RESULT                PIC X(01).
014700 01  LK-REJECT-REASON         PIC X(30).
014800*
014900 01  LK-BOOK-COUNT            PIC S9(04) COMP-5.
015000 01  LK-BOOK-TABLE.
015100     05  LK-BOOK-ROW OCCURS 500 TIMES.
015200         COPY TBKENT.
015300*
015400 01  LK-OLD-COUNT             PIC S9(04) COMP-5.
015500 01  LK-OLD-TABLE.
015600     05  LK-OLD-ROW OCCURS 500 TIMES.
015700         COPY TBKENT.
015800*
015900 01  LK-CURMKT-COUNT          PIC S9(04) COMP-5.
016000 01  LK-CURMKT-TABLE.
016100     05  LK-CURMKT-ROW OCCURS 50 TIMES.
016200         10  CM-PRODUCT       PIC X(08).
016300         10  CM-BUY-PRICE     PIC S9(07)V99.
016400         10  CM-BUY-VOL       PIC 9(07).
016500         10  CM-SELL-PRICE    PIC S9(07)V99.
016600         10  CM-SELL-VOL      PIC 9(07).
016700*
016800 01  LK-EVENTS-COUNT          PIC S9(04) COMP-5.
016900 01  LK-EVENTS-TABLE.
017000     05  LK-EVENT-ROW OCCURS 300 TIMES.
017100         10  LKEV-TYPE        PIC X(06).
017200         10  LKEV-USER        PIC X(08).
017300         10  LKEV-PRODUCT     PIC X(08).
017400         10  LKEV-SIDE        PIC X(01).
017500         10  LKEV-PRICE       PIC X(11).
017510*        LKEV-PRICE-NUM - WORKING NUMERIC COPY OF THE PRICE, NOT
017520*        PART OF THE EVENTS REPORT LAYOUT - LETS THE DRIVER POST
017530*        POSITION ACCOUNTING WITHOUT RE-PARSING EDITED TEXT.
017540         10  LKEV-PRICE-NUM   PIC S9(07)V99.
017600         10  LKEV-VOLUME      PIC 9(07).
017700         10  LKEV-DETAIL      PIC X(30).
017800         10  LKEV-ID          PIC X(12).
017900*
018000 PROCEDURE DIVISION USING LK-FUNCTION LK-MKT-STATE-CODE
018100         LK-PRODUCT LK-USER LK-SIDE LK-MKT-FLAG LK-PRICE LK-VOLUME
018200         LK-PRICE-2 LK-VOLUME-2 LK-ORDER-ID LK-NEXT-SEQ
018300         LK-RESULT LK-REJECT-REASON
018400         LK-BOOK-COUNT LK-BOOK-TABLE LK-OLD-COUNT LK-OLD-TABLE
018500         LK-CURMKT-COUNT LK-CURMKT-TABLE
018600         LK-EVENTS-COUNT LK-EVENTS-TABLE.
018700*
018800 0100-STKBOOK-MAIN.
018900     MOVE 'Y' TO LK-RESULT.
019000     MOVE SPACE TO LK-REJECT-REASON.
019100     MOVE 0 TO LK-EVENTS-COUNT.
019200     MOVE 'N' TO WB-FILL-HAPPENED.
019300     MOVE 'N' TO WB-MIN-FILL-SET.
019400     MOVE 0 TO WB-MERGE-VOL.
019500     EVALUATE LK-FUNCTION
019600         WHEN 'OR'
019700             PERFORM 2000-DO-SUBMIT-ORDER THRU 2000-EXIT
019800         WHEN 'QU'
019900             PERFORM 3000-DO-SUBMIT-QUOTE THRU 3000-EXIT
020000         WHEN 'CX'
020100             PERFORM 4000-DO-CANCEL-ORDER THRU 4000-EXIT
020200         WHEN 'CQ'
020300             PERFORM 4100-DO-CANCEL-QUOTE THRU 4100-EXIT
020400         WHEN 'OM'
020500             PERFORM 1120-OPEN-MARKET-ONE-PRODUCT THRU 1120-EXIT
020600         WHEN 'CM'
020700             PERFORM 1140-CLOSE-MARKET-ONE-PRODUCT THRU 1140-EXIT
020800     END-EVALUATE.
020900     GOBACK.
021000*
021100*-----------------------------------------------------------------*
021200*    1120 / 1140 - OPEN AND CLOSE MARKET PROCESSING FOR ONE        *
021300*    PRODUCT.  DRIVEN ONCE PER PRODUCT BY STKDRV WHEN A MARKET     *
021400*    STATE CHANGE BECOMES EFFECTIVE.                               *
021500*-----------------------------------------------------------------*
021600 1120-OPEN-MARKET-ONE-PRODUCT.
021700     PERFORM 1125-IS-CROSSED THRU 1125-EXIT.
021800     PERFORM 1130-OPEN-MARKET-ONE-ROUND THRU 1130-EXIT
021900         UNTIL NOT WB-IS-CROSSED.
022000 1120-EXIT.
022100     EXIT.
022200*
022300 1125-IS-CROSSED.
022400     MOVE 'N' TO WB-CROSSED-SW.
022500     PERFORM 5100-FIND-BEST-BUY THRU 5100-EXIT.
022600     MOVE WB-BEST-FOUND-SW TO WB-BUY-FOUND-SW.
022700     MOVE WB-BEST-PRICE   TO WB-BUY-PRICE.
022800     MOVE WB-BEST-IS-MKT  TO WB-BUY-IS-MKT.
022900     PERFORM 5200-FIND-BEST-SELL THRU 5200-EXIT.
023000     MOVE WB-BEST-FOUND-SW TO WB-SELL-FOUND-SW.
023100     MOVE WB-BEST-PRICE   TO WB-SELL-PRICE.
023200     MOVE WB-BEST-IS-MKT  TO WB-SELL-IS-MKT.
023300     IF WB-BUY-WAS-FOUND AND WB-SELL-WAS-FOUND
023400         IF WB-BUY-IS-MKT = 'Y' OR WB-SELL-IS-MKT = 'Y'
023500                 OR WB-BUY-PRICE >= WB-SELL-PRICE
023600             MOVE 'Y' TO WB-CROSSED-SW.
023700 1125-EXIT.
023800     EXIT.
023850*
023900 1130-OPEN-MARKET-ONE-ROUND.
023910*    TAKE THE OLDEST ACTIVE RESTING BUY AT THE CURRENT BEST BUY    *
024000*    PRICE AND TRADE IT AGAINST THE SELL SIDE UNTIL IT IS USED UP  *
024100*    OR THE BOOKS UNCROSS.                                        *
024200     PERFORM 5100-FIND-BEST-BUY THRU 5100-EXIT.
024300     PERFORM 1135-PICK-OLDEST-AT-BEST THRU 1135-EXIT.
024400     MOVE 'N' TO WB-FILL-HAPPENED.
024500     MOVE 'N' TO WB-MIN-FILL-SET.
024600     MOVE 'N' TO WB-STOP-SW.
024700     PERFORM 2300-TRADE-PROCESSOR-PASS THRU 2300-EXIT
024800         UNTIL WB-INC-REM-VOL = 0 OR WB-SHOULD-STOP.
024900     MOVE WB-INC-REM-VOL TO TB-REM-VOL OF LK-BOOK-ROW(WB-INC-IX).
025000     IF WB-INC-REM-VOL = 0
025100         MOVE WB-INC-IX TO WB-ARCHIVE-IX
025200         PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT.
025300     PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT.
025400     IF WB-ANY-FILL
025410         MOVE 'R' TO WB-LASTSL-MODE
025500         PERFORM 5300-PUBLISH-LAST-SALE THRU 5300-EXIT.
025600     PERFORM 1125-IS-CROSSED THRU 1125-EXIT.
025700 1130-EXIT.
025800     EXIT.
025900*
026000 1135-PICK-OLDEST-AT-BEST.
026100     MOVE 0 TO WB-BEST-IX.
026200     MOVE 999999999 TO WS-ID-SEQ-EDIT.
026300     PERFORM 1136-CHECK-OLDEST-ROW THRU 1136-EXIT
026400         VARYING WB-EVT-IX FROM 1 BY 1
026450             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
027900     MOVE WB-BEST-IX TO WB-INC-IX.
028000     MOVE TB-USER OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-USER.
028100     MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-PRODUCT.
028200     MOVE TB-SIDE OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-SIDE.
028300     MOVE TB-MKT-FLAG OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-MKT-FLAG.
028400     MOVE TB-PRICE OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-PRICE.
028500     MOVE TB-ORIG-VOL OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-ORIG-VOL.
028600     MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-REM-VOL.
028700     MOVE TB-ID OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-ID.
028800     MOVE TB-QUOTE-FLAG OF LK-BOOK-ROW(WB-INC-IX) TO WB-INC-QUOTE-FLAG.
028900 1135-EXIT.
028950     EXIT.
028960*
028970 1136-CHECK-OLDEST-ROW.
028980     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
028990             AND TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) = LK-PRODUCT
029010             AND TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) = 'B'
029020         MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-TRADE-PRICE
029030         IF TB-MKT-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Y'
029040             MOVE 0 TO WB-TRADE-PRICE.
029050     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
029060             AND TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) = LK-PRODUCT
029070             AND TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) = 'B'
029080             AND WB-TRADE-PRICE = WB-BEST-PRICE
029090             AND TB-SEQ OF LK-BOOK-ROW(WB-EVT-IX) < WS-ID-SEQ-EDIT
029095         MOVE TB-SEQ OF LK-BOOK-ROW(WB-EVT-IX) TO WS-ID-SEQ-EDIT
029097         MOVE WB-EVT-IX TO WB-BEST-IX.
029098 1136-EXIT.
029099     EXIT.
029100*
029200 1140-CLOSE-MARKET-ONE-PRODUCT.
029300     PERFORM 1142-CLOSE-ONE-ROW-CHECK THRU 1142-EXIT
029400         VARYING WB-EVT-IX FROM 1 BY 1
029450             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
029900     PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT.
030000 1140-EXIT.
030100     EXIT.
030150*
030160 1142-CLOSE-ONE-ROW-CHECK.
030170     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
030180             AND TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) = LK-PRODUCT
030190         PERFORM 1145-CLOSE-ONE-ROW THRU 1145-EXIT.
030195 1142-EXIT.
030196     EXIT.
030200*
030300 1145-CLOSE-ONE-ROW.
030400     MOVE 'CANCEL' TO WB-EVU-TYPE.
030500     MOVE TB-USER OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-USER.
030600     MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-PRODUCT.
030700     MOVE TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-SIDE.
030800     MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-PRICE.
030900     MOVE TB-MKT-FLAG OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-MKT-FLAG.
031000     MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-VOLUME.
031100     MOVE TB-ID OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-ID.
031200     IF TB-QUOTE-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Q'
031300         MOVE 'QUOTE CANCELLED' TO WB-EVU-DETAIL
031400     ELSE
031500         MOVE 'MARKET CLOSED' TO WB-EVU-DETAIL.
031600     PERFORM 6150-APPEND-CANCEL-EVENT THRU 6150-EXIT.
031700     MOVE WB-EVT-IX TO WB-ARCHIVE-IX.
031800     PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT.
031900 1145-EXIT.
032000     EXIT.
032100*
032200*-----------------------------------------------------------------*
032300*    2000 - SUBMIT ORDER.  LK-MKT-STATE-CODE TELLS US WHETHER THE *
032400*    PRODUCT IS IN PREOPEN (BOOK ONLY) OR OPEN (TRY TO TRADE      *
032500*    FIRST, THEN BOOK WHATEVER IS LEFT).                          *
032600*-----------------------------------------------------------------*
032700 2000-DO-SUBMIT-ORDER.
032800     IF LK-VOLUME = 0
032900         MOVE 'N' TO LK-RESULT
033000         MOVE 'INVALID VOLUME' TO LK-REJECT-REASON
033100         GO TO 2000-EXIT.
033200     MOVE LK-USER        TO WB-INC-USER.
033300     MOVE LK-PRODUCT     TO WB-INC-PRODUCT.
033400     MOVE LK-SIDE        TO WB-INC-SIDE.
033500     MOVE LK-MKT-FLAG    TO WB-INC-MKT-FLAG.
033600     MOVE LK-PRICE       TO WB-INC-PRICE.
033700     MOVE LK-VOLUME      TO WB-INC-ORIG-VOL.
033800     MOVE LK-VOLUME      TO WB-INC-REM-VOL.
033900     MOVE 'O'            TO WB-INC-QUOTE-FLAG.
034000     MOVE 0               TO WB-INC-IX.
034100     PERFORM 9100-ASSIGN-NEW-ID THRU 9100-EXIT.
034200     MOVE 'N' TO WB-FILL-HAPPENED.
034300     MOVE 'N' TO WB-MIN-FILL-SET.
034400     IF LK-MKT-STATE-CODE = 'O'
034500         MOVE 'N' TO WB-STOP-SW
034600         PERFORM 2300-TRADE-PROCESSOR-PASS THRU 2300-EXIT
034700             UNTIL WB-INC-REM-VOL = 0 OR WB-SHOULD-STOP.
034800     IF WB-INC-REM-VOL = 0
034900         CONTINUE
035000     ELSE
035100         IF WB-INC-MKT-FLAG = 'Y'
035200             MOVE WB-INC-USER    TO WB-EVU-USER
035300             MOVE WB-INC-PRODUCT TO WB-EVU-PRODUCT
035400             MOVE WB-INC-SIDE    TO WB-EVU-SIDE
035500             MOVE WB-INC-PRICE   TO WB-EVU-PRICE
035600             MOVE WB-INC-MKT-FLAG TO WB-EVU-MKT-FLAG
035700             MOVE WB-INC-REM-VOL TO WB-EVU-VOLUME
035800             MOVE WB-INC-ID      TO WB-EVU-ID
035900             MOVE 'CANCELLED - UNFILLED MARKET QTY' TO WB-EVU-DETAIL
036000             PERFORM 6150-APPEND-CANCEL-EVENT THRU 6150-EXIT
036100         ELSE
036200             PERFORM 2100-ADD-ORDER-TO-BOOK THRU 2100-EXIT.
036300     PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT.
036400     IF WB-ANY-FILL
036410         MOVE 'A' TO WB-LASTSL-MODE
036500         PERFORM 5300-PUBLISH-LAST-SALE THRU 5300-EXIT.
036600 2000-EXIT.
036700     EXIT.
036800*
036900 2100-ADD-ORDER-TO-BOOK.
037000     IF LK-BOOK-COUNT >= 500
037100         GO TO 2100-EXIT.
037200     ADD 1 TO LK-BOOK-COUNT.
037300     MOVE WB-INC-ID       TO TB-ID OF LK-BOOK-ROW(LK-BOOK-COUNT).
037400     MOVE WB-INC-USER     TO TB-USER OF LK-BOOK-ROW(LK-BOOK-COUNT).
037500     MOVE WB-INC-PRODUCT  TO TB-PRODUCT OF LK-BOOK-ROW(LK-BOOK-COUNT).
037600     MOVE WB-INC-SIDE     TO TB-SIDE OF LK-BOOK-ROW(LK-BOOK-COUNT).
037700     MOVE WB-INC-MKT-FLAG TO TB-MKT-FLAG OF LK-BOOK-ROW(LK-BOOK-COUNT).
037800     MOVE WB-INC-PRICE    TO TB-PRICE OF LK-BOOK-ROW(LK-BOOK-COUNT).
037900     MOVE WB-INC-ORIG-VOL TO TB-ORIG-VOL OF LK-BOOK-ROW(LK-BOOK-COUNT).
038000     MOVE WB-INC-REM-VOL  TO TB-REM-VOL OF LK-BOOK-ROW(LK-BOOK-COUNT).
038100     MOVE 0               TO TB-CXL-VOL OF LK-BOOK-ROW(LK-BOOK-COUNT).
038200     MOVE WB-INC-QUOTE-FLAG
038300                          TO TB-QUOTE-FLAG OF LK-BOOK-ROW(LK-BOOK-COUNT).
038400     MOVE LK-NEXT-SEQ     TO TB-SEQ OF LK-BOOK-ROW(LK-BOOK-COUNT).
038500     MOVE 'R'             TO TB-STATUS OF LK-BOOK-ROW(LK-BOOK-COUNT).
038600 2100-EXIT.
038700     EXIT.
038800*
038900*-----------------------------------------------------------------*
039000*    2200/2300 - PRICE-TIME TRADE PROCESSOR.  ONE PASS TRADES THE *
039100*    INCOMING TRADABLE (WB-INCOMING) AGAINST EVERY RESTING ENTRY  *
039200*    AT THE CURRENT BEST OPPOSITE PRICE, OLDEST ARRIVAL FIRST.    *
039300*    THE CALLER LOOPS THIS PARAGRAPH UNTIL THE INCOMING SIDE IS   *
039400*    USED UP OR THE BOOK NO LONGER CROSSES.                       *
039500*-----------------------------------------------------------------*
039600 2300-TRADE-PROCESSOR-PASS.
039700     IF WB-INC-SIDE = 'B'
039800         PERFORM 5200-FIND-BEST-SELL THRU 5200-EXIT
039900     ELSE
040000         PERFORM 5100-FIND-BEST-BUY THRU 5100-EXIT.
040100     IF NOT WB-BEST-WAS-FOUND
040200         MOVE 'Y' TO WB-STOP-SW
040300         GO TO 2300-EXIT.
040400     IF WB-INC-MKT-FLAG = 'Y' OR WB-BEST-IS-MKT = 'Y'
040500         CONTINUE
040600     ELSE
040700         IF WB-INC-SIDE = 'B'
040800             IF WB-INC-PRICE < WB-BEST-PRICE
040900                 MOVE 'Y' TO WB-STOP-SW
041000                 GO TO 2300-EXIT
041100             END-IF
041200         ELSE
041300             IF WB-INC-PRICE > WB-BEST-PRICE
041400                 MOVE 'Y' TO WB-STOP-SW
041500                 GO TO 2300-EXIT
041600             END-IF.
041700     MOVE 0 TO WB-MERGE-VOL.
041800     PERFORM 2310-EXECUTE-PRICE-LEVEL THRU 2310-EXIT
041900         UNTIL WB-INC-REM-VOL = 0
042000            OR NOT WB-BEST-WAS-FOUND.
042100     IF WB-MERGE-VOL > 0
042200         MOVE WB-INC-USER    TO WB-EVU-USER
042300         MOVE WB-INC-PRODUCT TO WB-EVU-PRODUCT
042400         MOVE WB-INC-SIDE    TO WB-EVU-SIDE
042500         MOVE WB-TRADE-PRICE TO WB-EVU-PRICE
042600         MOVE 'N'            TO WB-EVU-MKT-FLAG
042700         MOVE WB-MERGE-VOL   TO WB-EVU-VOLUME
042800         MOVE WB-INC-ID      TO WB-EVU-ID
042900         MOVE WB-INC-REM-VOL TO WS-VOL-EDIT
043000         STRING 'LEAVING ' WS-VOL-EDIT DELIMITED BY SIZE
043100             INTO WB-EVU-DETAIL
043200         PERFORM 6100-APPEND-FILL-EVENT THRU 6100-EXIT.
043300 2300-EXIT.
043400     EXIT.
043500*
043600 2310-EXECUTE-PRICE-LEVEL.
043700*    FIND THE OLDEST ACTIVE OPPOSITE-SIDE ROW STILL AT THE BEST   *
043800*    PRICE LEVEL AND TRADE AGAINST IT.                             *
043900     IF WB-INC-SIDE = 'B'
044000         MOVE 'S' TO WB-OPP-SIDE
044100     ELSE
044200         MOVE 'B' TO WB-OPP-SIDE.
044300     MOVE 0 TO WB-BEST-IX.
044400     MOVE 999999999 TO WS-ID-SEQ-EDIT.
044500     PERFORM 2320-CHECK-LEVEL-ROW THRU 2320-EXIT
044600         VARYING WB-EVT-IX FROM 1 BY 1
044650             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
044900     IF WB-BEST-IX = 0
045000         MOVE 'N' TO WB-BEST-FOUND-SW
045100         GO TO 2310-EXIT.
045200     PERFORM 2330-TRADE-ONE-ENTRY THRU 2330-EXIT.
045300 2310-EXIT.
045400     EXIT.
045500*
045600 2320-CHECK-LEVEL-ROW.
045700     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) NOT = 'R'
045800         GO TO 2320-EXIT.
045900     IF TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) NOT = WB-INC-PRODUCT
046000         GO TO 2320-EXIT.
046100     IF TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) NOT = WB-OPP-SIDE
046200         GO TO 2320-EXIT.
046300     MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-TRADE-PRICE.
046400     IF TB-MKT-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Y'
046500         MOVE 0 TO WB-TRADE-PRICE.
046600     IF WB-TRADE-PRICE NOT = WB-BEST-PRICE
046700         GO TO 2320-EXIT.
046800     IF TB-SEQ OF LK-BOOK-ROW(WB-EVT-IX) < WS-ID-SEQ-EDIT
046900         MOVE TB-SEQ OF LK-BOOK-ROW(WB-EVT-IX) TO WS-ID-SEQ-EDIT
047000         MOVE WB-EVT-IX TO WB-BEST-IX.
047100 2320-EXIT.
047200     EXIT.
047300*
047400 2330-TRADE-ONE-ENTRY.
047500     IF TB-MKT-FLAG OF LK-BOOK-ROW(WB-BEST-IX) = 'Y'
047600         MOVE WB-INC-PRICE TO WB-TRADE-PRICE
047700     ELSE
047800         MOVE TB-PRICE OF LK-BOOK-ROW(WB-BEST-IX) TO WB-TRADE-PRICE.
047900     IF WB-INC-REM-VOL < TB-REM-VOL OF LK-BOOK-ROW(WB-BEST-IX)
048000         MOVE WB-INC-REM-VOL TO WB-TRADE-VOL
048100     ELSE
048200         MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-BEST-IX) TO WB-TRADE-VOL.
048300     SUBTRACT WB-TRADE-VOL FROM WB-INC-REM-VOL.
048400     SUBTRACT WB-TRADE-VOL FROM TB-REM-VOL OF LK-BOOK-ROW(WB-BEST-IX).
048500     ADD WB-TRADE-VOL TO WB-MERGE-VOL.
048600     MOVE 'Y' TO WB-FILL-HAPPENED.
048700     IF NOT WB-MIN-FILL-IS-SET OR WB-TRADE-PRICE < WB-MIN-FILL-PRICE
048800         MOVE 'Y' TO WB-MIN-FILL-SET
048900         MOVE WB-TRADE-PRICE TO WB-MIN-FILL-PRICE
049000         MOVE WB-TRADE-VOL TO WB-MIN-FILL-VOL.
049100     MOVE TB-USER OF LK-BOOK-ROW(WB-BEST-IX) TO WB-EVU-USER.
049200     MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-BEST-IX) TO WB-EVU-PRODUCT.
049300     MOVE TB-SIDE OF LK-BOOK-ROW(WB-BEST-IX) TO WB-EVU-SIDE.
049400     MOVE WB-TRADE-PRICE TO WB-EVU-PRICE.
049500     MOVE 'N' TO WB-EVU-MKT-FLAG.
049600     MOVE WB-TRADE-VOL TO WB-EVU-VOLUME.
049700     MOVE TB-ID OF LK-BOOK-ROW(WB-BEST-IX) TO WB-EVU-ID.
049800     MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-BEST-IX) TO WS-VOL-EDIT.
049900     STRING 'LEAVING ' WS-VOL-EDIT DELIMITED BY SIZE
050000         INTO WB-EVU-DETAIL.
050100     PERFORM 6100-APPEND-FILL-EVENT THRU 6100-EXIT.
050200     IF TB-REM-VOL OF LK-BOOK-ROW(WB-BEST-IX) = 0
050300         MOVE WB-BEST-IX TO WB-ARCHIVE-IX
050400         PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT.
050500 2330-EXIT.
050600     EXIT.
050700*
050800 2400-ARCHIVE-BOOK-ROW.
050900     MOVE 'A' TO TB-STATUS OF LK-BOOK-ROW(WB-ARCHIVE-IX).
051000     IF LK-OLD-COUNT >= 500
051100         GO TO 2400-EXIT.
051200     ADD 1 TO LK-OLD-COUNT.
051300     MOVE TB-ID OF LK-BOOK-ROW(WB-ARCHIVE-IX)
051400                          TO TB-ID OF LK-OLD-ROW(LK-OLD-COUNT).
051500     MOVE TB-USER OF LK-BOOK-ROW(WB-ARCHIVE-IX)
051600                          TO TB-USER OF LK-OLD-ROW(LK-OLD-COUNT).
051700     MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-ARCHIVE-IX)
051800                          TO TB-PRODUCT OF LK-OLD-ROW(LK-OLD-COUNT).
051900     MOVE TB-SIDE OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052000                          TO TB-SIDE OF LK-OLD-ROW(LK-OLD-COUNT).
052010     MOVE TB-MKT-FLAG OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052020                          TO TB-MKT-FLAG OF LK-OLD-ROW(LK-OLD-COUNT).
052030     MOVE TB-PRICE OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052040                          TO TB-PRICE OF LK-OLD-ROW(LK-OLD-COUNT).
052050     MOVE TB-ORIG-VOL OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052060                          TO TB-ORIG-VOL OF LK-OLD-ROW(LK-OLD-COUNT).
052100     MOVE TB-QUOTE-FLAG OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052200                          TO TB-QUOTE-FLAG OF LK-OLD-ROW(LK-OLD-COUNT).
052300     MOVE TB-SEQ OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052400                          TO TB-SEQ OF LK-OLD-ROW(LK-OLD-COUNT).
052410*    ARCHIVING RULE - CANCELLED VOLUME BECOMES WHATEVER WAS LEFT
052420*    ON THE BOOK, REMAINING DROPS TO ZERO ON THE ARCHIVED ROW.
052430     MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-ARCHIVE-IX)
052440                          TO TB-CXL-VOL OF LK-OLD-ROW(LK-OLD-COUNT).
052450     MOVE 0 TO TB-REM-VOL OF LK-OLD-ROW(LK-OLD-COUNT).
052500     MOVE 'A' TO TB-STATUS OF LK-OLD-ROW(LK-OLD-COUNT).
052600 2400-EXIT.
052700     EXIT.
052800*
052900*-----------------------------------------------------------------*
053000*    3000 - SUBMIT QUOTE.  A QUOTE IS TWO INDEPENDENT TRADABLES - *
053100*    A BUY LEG AND A SELL LEG - EACH BOOKED AND TRADED ON ITS OWN *
053200*    SIDE OF THE SAME PRODUCT'S BOOK.  RESUBMITTING REPLACES THE  *
053300*    USER'S PRIOR QUOTE SIDE SILENTLY, NO CANCEL EVENT.           *
053400*-----------------------------------------------------------------*
053500 3000-DO-SUBMIT-QUOTE.
053600     PERFORM 3100-VALIDATE-QUOTE THRU 3100-EXIT.
053700     IF LK-RESULT = 'N'
053800         GO TO 3000-EXIT.
053900     MOVE 'B' TO WB-QUOTE-LEG.
054000     PERFORM 3200-BOOK-QUOTE-SIDE THRU 3200-EXIT.
054100     MOVE 'S' TO WB-QUOTE-LEG.
054200     PERFORM 3200-BOOK-QUOTE-SIDE THRU 3200-EXIT.
054300     PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT.
054400 3000-EXIT.
054500     EXIT.
054600*
054700 3100-VALIDATE-QUOTE.
054800     MOVE 'Y' TO LK-RESULT.
054900     IF LK-PRICE <= 0 OR LK-PRICE-2 <= 0
055000         MOVE 'N' TO LK-RESULT
055100         MOVE 'INVALID QUOTE PRICE' TO LK-REJECT-REASON
055200         GO TO 3100-EXIT.
055300     IF LK-VOLUME = 0 OR LK-VOLUME-2 = 0
055400         MOVE 'N' TO LK-RESULT
055500         MOVE 'INVALID QUOTE VOLUME' TO LK-REJECT-REASON
055600         GO TO 3100-EXIT.
055700     IF LK-PRICE-2 NOT > LK-PRICE
055800         MOVE 'N' TO LK-RESULT
055900         MOVE 'SELL PRICE NOT ABOVE BUY' TO LK-REJECT-REASON.
056000 3100-EXIT.
056100     EXIT.
056200*
056300 3200-BOOK-QUOTE-SIDE.
056400     PERFORM 3210-SILENT-CANCEL-PRIOR THRU 3210-EXIT.
056500     MOVE LK-USER    TO WB-INC-USER.
056600     MOVE LK-PRODUCT TO WB-INC-PRODUCT.
056700     MOVE WB-QUOTE-LEG TO WB-INC-SIDE.
056800     MOVE 'N'        TO WB-INC-MKT-FLAG.
056900     MOVE 'Q'        TO WB-INC-QUOTE-FLAG.
057000     IF WB-QUOTE-LEG = 'B'
057100         MOVE LK-PRICE    TO WB-INC-PRICE
057200         MOVE LK-VOLUME   TO WB-INC-ORIG-VOL
057300         MOVE LK-VOLUME   TO WB-INC-REM-VOL
057400     ELSE
057500         MOVE LK-PRICE-2  TO WB-INC-PRICE
057600         MOVE LK-VOLUME-2 TO WB-INC-ORIG-VOL
057700         MOVE LK-VOLUME-2 TO WB-INC-REM-VOL.
057800     MOVE 0 TO WB-INC-IX.
057900     PERFORM 9100-ASSIGN-NEW-ID THRU 9100-EXIT.
058000     MOVE 'N' TO WB-FILL-HAPPENED.
058100     MOVE 'N' TO WB-MIN-FILL-SET.
058200     IF LK-MKT-STATE-CODE = 'O'
058300         MOVE 'N' TO WB-STOP-SW
058400         PERFORM 2300-TRADE-PROCESSOR-PASS THRU 2300-EXIT
058500             UNTIL WB-INC-REM-VOL = 0 OR WB-SHOULD-STOP.
058600     IF WB-INC-REM-VOL > 0
058700         PERFORM 2100-ADD-ORDER-TO-BOOK THRU 2100-EXIT.
058800     IF WB-ANY-FILL
058900         MOVE 'A' TO WB-LASTSL-MODE
059000         PERFORM 5300-PUBLISH-LAST-SALE THRU 5300-EXIT.
059100 3200-EXIT.
059200     EXIT.
059300*
059400 3210-SILENT-CANCEL-PRIOR.
059500     MOVE 0 TO WB-OLD-IX.
059600     PERFORM 3215-CHECK-PRIOR-QUOTE THRU 3215-EXIT
059700         VARYING WB-EVT-IX FROM 1 BY 1
059750             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
060500     IF WB-OLD-IX NOT = 0
060600         MOVE WB-OLD-IX TO WB-ARCHIVE-IX
060700         PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT.
060800 3210-EXIT.
060900     EXIT.
060950*
060960 3215-CHECK-PRIOR-QUOTE.
060970     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
060980             AND TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) = LK-PRODUCT
060985             AND TB-USER OF LK-BOOK-ROW(WB-EVT-IX) = LK-USER
060990             AND TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) = WB-QUOTE-LEG
060995             AND TB-QUOTE-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Q'
060997         MOVE WB-EVT-IX TO WB-OLD-IX.
060998 3215-EXIT.
060999     EXIT.
061000*
061100*-----------------------------------------------------------------*
061200*    4000 / 4100 - CANCEL ORDER AND CANCEL QUOTE.                 *
061300*-----------------------------------------------------------------*
061400 4000-DO-CANCEL-ORDER.
061500     MOVE 0 TO WB-OLD-IX.
061600     PERFORM 4005-CHECK-BOOK-FOR-ID THRU 4005-EXIT
061650         VARYING WB-EVT-IX FROM 1 BY 1
061680             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
062200     IF WB-OLD-IX NOT = 0
062300         MOVE TB-USER OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-USER
062400         MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-PRODUCT
062500         MOVE TB-SIDE OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-SIDE
062600         MOVE TB-PRICE OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-PRICE
062700         MOVE TB-MKT-FLAG OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-MKT-FLAG
062800         MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-VOLUME
062900         MOVE TB-ID OF LK-BOOK-ROW(WB-OLD-IX) TO WB-EVU-ID
063000         MOVE SPACE TO WB-EVU-DETAIL
063100         PERFORM 6150-APPEND-CANCEL-EVENT THRU 6150-EXIT
063200         MOVE WB-OLD-IX TO WB-ARCHIVE-IX
063300         PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT
063400         PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT
063500         GO TO 4000-EXIT.
063600     MOVE 0 TO WB-OLD-IX.
063700     PERFORM 4007-CHECK-OLD-FOR-ID THRU 4007-EXIT
063750         VARYING WB-EVT-IX FROM 1 BY 1
063780             UNTIL WB-EVT-IX > LK-OLD-COUNT.
064200     IF WB-OLD-IX NOT = 0
064300         MOVE TB-USER OF LK-OLD-ROW(WB-OLD-IX) TO WB-EVU-USER
064400         MOVE TB-PRODUCT OF LK-OLD-ROW(WB-OLD-IX) TO WB-EVU-PRODUCT
064500         MOVE TB-SIDE OF LK-OLD-ROW(WB-OLD-IX) TO WB-EVU-SIDE
064600         MOVE 0 TO WB-EVU-PRICE
064700         MOVE 'N' TO WB-EVU-MKT-FLAG
064800         MOVE 0 TO WB-EVU-VOLUME
064900         MOVE LK-ORDER-ID TO WB-EVU-ID
065000         MOVE 'TOO LATE TO CANCEL' TO WB-EVU-DETAIL
065100         PERFORM 6150-APPEND-CANCEL-EVENT THRU 6150-EXIT
065200     ELSE
065300         MOVE 'N' TO LK-RESULT
065400         MOVE 'UNKNOWN ORDER ID' TO LK-REJECT-REASON.
065500 4000-EXIT.
065600     EXIT.
065650*
065660 4005-CHECK-BOOK-FOR-ID.
065670     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
065680             AND TB-ID OF LK-BOOK-ROW(WB-EVT-IX) = LK-ORDER-ID
065690         MOVE WB-EVT-IX TO WB-OLD-IX.
065695 4005-EXIT.
065698     EXIT.
065700*
065710 4007-CHECK-OLD-FOR-ID.
065720     IF TB-ID OF LK-OLD-ROW(WB-EVT-IX) = LK-ORDER-ID
065730         MOVE WB-EVT-IX TO WB-OLD-IX.
065740 4007-EXIT.
065750     EXIT.
065760*
065800 4100-DO-CANCEL-QUOTE.
065900     PERFORM 4105-CHECK-QUOTE-ROW THRU 4105-EXIT
066000         VARYING WB-EVT-IX FROM 1 BY 1
066050             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
066700     PERFORM 5000-PUBLISH-CUR-MARKET THRU 5000-EXIT.
066800 4100-EXIT.
066900     EXIT.
066950*
066960 4105-CHECK-QUOTE-ROW.
066970     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) = 'R'
066980             AND TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) = LK-PRODUCT
066985             AND TB-USER OF LK-BOOK-ROW(WB-EVT-IX) = LK-USER
066990             AND TB-QUOTE-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Q'
066995         PERFORM 4110-CANCEL-QUOTE-ROW THRU 4110-EXIT.
066998 4105-EXIT.
066999     EXIT.
067000*
067100 4110-CANCEL-QUOTE-ROW.
067200     MOVE TB-USER OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-USER.
067300     MOVE TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-PRODUCT.
067400     MOVE TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-SIDE.
067500     MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-PRICE.
067600     MOVE 'N' TO WB-EVU-MKT-FLAG.
067700     MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-VOLUME.
067800     MOVE TB-ID OF LK-BOOK-ROW(WB-EVT-IX) TO WB-EVU-ID.
067900     MOVE 'QUOTE CANCELLED' TO WB-EVU-DETAIL.
068000     PERFORM 6150-APPEND-CANCEL-EVENT THRU 6150-EXIT.
068100     MOVE WB-EVT-IX TO WB-ARCHIVE-IX.
068200     PERFORM 2400-ARCHIVE-BOOK-ROW THRU 2400-EXIT.
068300 4110-EXIT.
068400     EXIT.
068500*
068600*-----------------------------------------------------------------*
068700*    5000 - CURRENT-MARKET CHANGE DETECTION.  ONE ROW OF MEMORY   *
068800*    PER PRODUCT, CARRIED IN THE CALLER'S STORAGE.  A CURMKT       *
068900*    EVENT GOES OUT ONLY WHEN THE TOP-OF-BOOK TUPLE ACTUALLY       *
069000*    CHANGED SINCE THE LAST TIME WE LOOKED.                        *
069100*-----------------------------------------------------------------*
069200 5000-PUBLISH-CUR-MARKET.
069300     PERFORM 5100-FIND-BEST-BUY THRU 5100-EXIT.
069400     MOVE WB-BEST-PRICE TO WB-CM-BUY-PRICE.
069500     MOVE WB-BEST-VOL   TO WB-CM-BUY-VOL.
069600     PERFORM 5200-FIND-BEST-SELL THRU 5200-EXIT.
069700     MOVE WB-BEST-PRICE TO WB-CM-SELL-PRICE.
069800     MOVE WB-BEST-VOL   TO WB-CM-SELL-VOL.
069900     MOVE LK-PRODUCT TO WB-CM-PRODUCT.
070000     PERFORM 5010-FIND-CURMKT-SLOT THRU 5010-EXIT.
070100     IF WB-CM-IX = 0
070200         PERFORM 5020-ADD-CURMKT-SLOT THRU 5020-EXIT
070300     ELSE
070400         PERFORM 5030-COMPARE-AND-UPDATE THRU 5030-EXIT.
070500 5000-EXIT.
070600     EXIT.
070700*
070800 5010-FIND-CURMKT-SLOT.
070900     MOVE 0 TO WB-CM-IX.
071000     PERFORM 5015-CHECK-CURMKT-SLOT THRU 5015-EXIT
071100         VARYING WB-EVT-IX FROM 1 BY 1
071150             UNTIL WB-EVT-IX > LK-CURMKT-COUNT OR WB-CM-IX NOT = 0.
071500 5010-EXIT.
071600     EXIT.
071650*
071660 5015-CHECK-CURMKT-SLOT.
071670     IF CM-PRODUCT(WB-EVT-IX) = LK-PRODUCT
071680         MOVE WB-EVT-IX TO WB-CM-IX.
071690 5015-EXIT.
071695     EXIT.
071700*
071800 5020-ADD-CURMKT-SLOT.
071900     IF LK-CURMKT-COUNT >= 50
072000         GO TO 5020-EXIT.
072100     ADD 1 TO LK-CURMKT-COUNT.
072200     MOVE WB-CM-PRODUCT    TO CM-PRODUCT(LK-CURMKT-COUNT).
072300     MOVE WB-CM-BUY-PRICE  TO CM-BUY-PRICE(LK-CURMKT-COUNT).
072400     MOVE WB-CM-BUY-VOL    TO CM-BUY-VOL(LK-CURMKT-COUNT).
072500     MOVE WB-CM-SELL-PRICE TO CM-SELL-PRICE(LK-CURMKT-COUNT).
072600     MOVE WB-CM-SELL-VOL   TO CM-SELL-VOL(LK-CURMKT-COUNT).
072700     PERFORM 5040-APPEND-CURMKT-EVENT THRU 5040-EXIT.
072800 5020-EXIT.
072900     EXIT.
073000*
073100 5030-COMPARE-AND-UPDATE.
073200     IF CM-BUY-PRICE(WB-CM-IX) = WB-CM-BUY-PRICE
073300             AND CM-BUY-VOL(WB-CM-IX) = WB-CM-BUY-VOL
073400             AND CM-SELL-PRICE(WB-CM-IX) = WB-CM-SELL-PRICE
073500             AND CM-SELL-VOL(WB-CM-IX) = WB-CM-SELL-VOL
073600         GO TO 5030-EXIT.
073700     MOVE WB-CM-BUY-PRICE  TO CM-BUY-PRICE(WB-CM-IX).
073800     MOVE WB-CM-BUY-VOL    TO CM-BUY-VOL(WB-CM-IX).
073900     MOVE WB-CM-SELL-PRICE TO CM-SELL-PRICE(WB-CM-IX).
074000     MOVE WB-CM-SELL-VOL   TO CM-SELL-VOL(WB-CM-IX).
074100     PERFORM 5040-APPEND-CURMKT-EVENT THRU 5040-EXIT.
074200 5030-EXIT.
074300     EXIT.
074400*
074500*    THE 30-BYTE EV-DETAIL FIELD CANNOT HOLD FULL SIGNED-DECIMAL   *
074600*    PRICES AND SEVEN-DIGIT VOLUMES FOR BOTH SIDES, SO THE CURMKT  *
074700*    SUMMARY LINE SHOWS WHOLE-DOLLAR PRICE AND A FIVE-DIGIT        *
074800*    VOLUME.  THE BOOK TABLE, NOT THIS EVENT, IS THE RECORD OF     *
074900*    WHAT IS ACTUALLY RESTING.                                     *
075000 5040-APPEND-CURMKT-EVENT.
075100     MOVE SPACE TO WB-EVU-USER.
075200     MOVE WB-CM-PRODUCT TO WB-EVU-PRODUCT.
075300     MOVE SPACE TO WB-EVU-SIDE.
075400     MOVE 0 TO WB-EVU-PRICE.
075500     MOVE 'N' TO WB-EVU-MKT-FLAG.
075600     MOVE 0 TO WB-EVU-VOLUME.
075700     MOVE SPACE TO WB-EVU-ID.
075800     MOVE WB-CM-BUY-PRICE  TO WS-CM-BUY-P.
075900     MOVE WB-CM-BUY-VOL    TO WS-CM-BUY-V.
076000     MOVE WB-CM-SELL-PRICE TO WS-CM-SELL-P.
076100     MOVE WB-CM-SELL-VOL   TO WS-CM-SELL-V.
076200     MOVE SPACE TO WB-EVU-DETAIL.
076300     STRING 'B' WS-CM-BUY-P '/' WS-CM-BUY-V ' S' WS-CM-SELL-P '/'
076400             WS-CM-SELL-V DELIMITED BY SIZE INTO WB-EVU-DETAIL.
076500     MOVE 'CURMKT' TO WB-EVU-TYPE.
076600     PERFORM 6190-APPEND-EVENT-ROW THRU 6190-EXIT.
076700 5040-EXIT.
076800     EXIT.
076900*
077000*-----------------------------------------------------------------*
077100*    5100 / 5200 - BEST-PRICE SEARCH.  BUY SORTS HIGH TO LOW,      *
077200*    SELL SORTS LOW TO HIGH, MKT TREATED AS PRICE ZERO ON BOTH     *
077300*    SIDES (WORST ON THE BUY SIDE, BEST ON THE SELL SIDE - SAME    *
077400*    RULE AS THE RAW PRICE COMPARE).  VOLUME RETURNED IS THE SUM   *
077500*    OF EVERYTHING RESTING AT THE WINNING PRICE.                   *
077600*-----------------------------------------------------------------*
077700 5100-FIND-BEST-BUY.
077800     MOVE 'N' TO WB-BEST-FOUND-SW.
077900     MOVE 0 TO WB-BEST-PRICE.
078000     MOVE 0 TO WB-BEST-VOL.
078100     MOVE 'N' TO WB-BEST-IS-MKT.
078200     PERFORM 5110-CHECK-BUY-ROW THRU 5110-EXIT
078250         VARYING WB-EVT-IX FROM 1 BY 1
078280             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
078600     IF WB-BEST-WAS-FOUND AND WB-BEST-PRICE = 0
078700         MOVE 'Y' TO WB-BEST-IS-MKT.
078800 5100-EXIT.
078900     EXIT.
079000*
079100 5110-CHECK-BUY-ROW.
079200     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) NOT = 'R'
079300         GO TO 5110-EXIT.
079400     IF TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) NOT = LK-PRODUCT
079500         GO TO 5110-EXIT.
079600     IF TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) NOT = 'B'
079700         GO TO 5110-EXIT.
079800     MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-TRADE-PRICE.
079900     IF TB-MKT-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Y'
080000         MOVE 0 TO WB-TRADE-PRICE.
080100     IF NOT WB-BEST-WAS-FOUND OR WB-TRADE-PRICE > WB-BEST-PRICE
080200         MOVE 'Y' TO WB-BEST-FOUND-SW
080300         MOVE WB-TRADE-PRICE TO WB-BEST-PRICE
080400         MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-BEST-VOL
080500     ELSE
080600         IF WB-TRADE-PRICE = WB-BEST-PRICE
080700             ADD TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-BEST-VOL.
080800 5110-EXIT.
080900     EXIT.
081000*
081100 5200-FIND-BEST-SELL.
081200     MOVE 'N' TO WB-BEST-FOUND-SW.
081300     MOVE 0 TO WB-BEST-PRICE.
081400     MOVE 0 TO WB-BEST-VOL.
081500     MOVE 'N' TO WB-BEST-IS-MKT.
081600     PERFORM 5210-CHECK-SELL-ROW THRU 5210-EXIT
081650         VARYING WB-EVT-IX FROM 1 BY 1
081680             UNTIL WB-EVT-IX > LK-BOOK-COUNT.
082000     IF WB-BEST-WAS-FOUND AND WB-BEST-PRICE = 0
082100         MOVE 'Y' TO WB-BEST-IS-MKT.
082200 5200-EXIT.
082300     EXIT.
082400*
082500 5210-CHECK-SELL-ROW.
082600     IF TB-STATUS OF LK-BOOK-ROW(WB-EVT-IX) NOT = 'R'
082700         GO TO 5210-EXIT.
082800     IF TB-PRODUCT OF LK-BOOK-ROW(WB-EVT-IX) NOT = LK-PRODUCT
082900         GO TO 5210-EXIT.
083000     IF TB-SIDE OF LK-BOOK-ROW(WB-EVT-IX) NOT = 'S'
083100         GO TO 5210-EXIT.
083200     MOVE TB-PRICE OF LK-BOOK-ROW(WB-EVT-IX) TO WB-TRADE-PRICE.
083300     IF TB-MKT-FLAG OF LK-BOOK-ROW(WB-EVT-IX) = 'Y'
083400         MOVE 0 TO WB-TRADE-PRICE.
083500     IF NOT WB-BEST-WAS-FOUND OR WB-TRADE-PRICE < WB-BEST-PRICE
083600         MOVE 'Y' TO WB-BEST-FOUND-SW
083700         MOVE WB-TRADE-PRICE TO WB-BEST-PRICE
083800         MOVE TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-BEST-VOL
083900     ELSE
084000         IF WB-TRADE-PRICE = WB-BEST-PRICE
084100             ADD TB-REM-VOL OF LK-BOOK-ROW(WB-EVT-IX) TO WB-BEST-VOL.
084200 5210-EXIT.
084300     EXIT.
084400*
084500*-----------------------------------------------------------------*
084600*    5300 - LAST-SALE AND TICKER PUBLICATION.  WB-LASTSL-MODE     *
084700*    OF 'A' MEANS THIS CALL CAME FROM ADD-TO-BOOK (ORDER OR QUOTE  *
084800*    LEG) - THE PUBLISHED QUANTITY IS ORIGINAL LESS REMAINING OF   *
084900*    THE INCOMING TRADABLE.  MODE 'R' MEANS AN OPEN-MARKET ROUND - *
085000*    THE PUBLISHED QUANTITY IS THE ACTUAL VOLUME TRADED AT THE     *
085100*    LOWEST FILL PRICE THIS ROUND.                                 *
085200*-----------------------------------------------------------------*
085300 5300-PUBLISH-LAST-SALE.
085400     MOVE WB-MIN-FILL-PRICE TO WB-EVU-PRICE.
085500     MOVE 'N' TO WB-EVU-MKT-FLAG.
085600     IF WB-LASTSL-MODE = 'A'
085700         COMPUTE WB-EVU-VOLUME = WB-INC-ORIG-VOL - WB-INC-REM-VOL
085800     ELSE
085900         MOVE WB-MIN-FILL-VOL TO WB-EVU-VOLUME.
086000     MOVE WB-INC-PRODUCT TO WB-EVU-PRODUCT.
086100     MOVE SPACE TO WB-EVU-USER.
086200     MOVE SPACE TO WB-EVU-SIDE.
086300     MOVE SPACE TO WB-EVU-DETAIL.
086400     MOVE SPACE TO WB-EVU-ID.
086500     MOVE 'LASTSL' TO WB-EVU-TYPE.
086600     PERFORM 6190-APPEND-EVENT-ROW THRU 6190-EXIT.
086700     CALL 'STKCALC' USING WB-INC-PRODUCT WB-EVU-PRICE WS-TICK-DIR.
086800     MOVE 'TICKER' TO WB-EVU-TYPE.
086900     MOVE WS-TICK-DIR TO WB-EVU-DETAIL.
087000     MOVE 0 TO WB-EVU-VOLUME.
087100     PERFORM 6190-APPEND-EVENT-ROW THRU 6190-EXIT.
087200 5300-EXIT.
087300     EXIT.
087400*
087500*-----------------------------------------------------------------*
087600*    6050/6100/6150/6190 - EVENT ROW BUILDERS.  6100 AND 6150 SET  *
087700*    THE EVENT TYPE AND FALL INTO THE COMMON 6190 APPEND LOGIC.    *
087800*-----------------------------------------------------------------*
087900 6050-FORMAT-PRICE-TEXT.
088000     IF WB-EVU-MKT-FLAG = 'Y'
088100         MOVE 'MKT' TO WS-PRICE-TEXT
088200     ELSE
088300         MOVE WB-EVU-PRICE TO WS-PRICE-EDIT
088400         MOVE WS-PRICE-EDIT TO WS-PRICE-TEXT.
088500 6050-EXIT.
088600     EXIT.
088700*
088800 6100-APPEND-FILL-EVENT.
088900     MOVE 'FILL' TO WB-EVU-TYPE.
089000     PERFORM 6190-APPEND-EVENT-ROW THRU 6190-EXIT.
089100 6100-EXIT.
089200     EXIT.
089300*
089400 6150-APPEND-CANCEL-EVENT.
089500     MOVE 'CANCEL' TO WB-EVU-TYPE.
089600     PERFORM 6190-APPEND-EVENT-ROW THRU 6190-EXIT.
089700 6150-EXIT.
089800     EXIT.
089900*
090000 6190-APPEND-EVENT-ROW.
090100     IF LK-EVENTS-COUNT >= 300
090200         GO TO 6190-EXIT.
090300     ADD 1 TO LK-EVENTS-COUNT.
090400     PERFORM 6050-FORMAT-PRICE-TEXT THRU 6050-EXIT.
090500     MOVE WB-EVU-TYPE    TO LKEV-TYPE(LK-EVENTS-COUNT).
090600     MOVE WB-EVU-USER    TO LKEV-USER(LK-EVENTS-COUNT).
090700     MOVE WB-EVU-PRODUCT TO LKEV-PRODUCT(LK-EVENTS-COUNT).
090800     MOVE WB-EVU-SIDE    TO LKEV-SIDE(LK-EVENTS-COUNT).
090900     MOVE WS-PRICE-TEXT  TO LKEV-PRICE(LK-EVENTS-COUNT).
090910     IF WB-EVU-MKT-FLAG = 'Y'
090920         MOVE 0 TO LKEV-PRICE-NUM(LK-EVENTS-COUNT)
090930     ELSE
090940         MOVE WB-EVU-PRICE TO LKEV-PRICE-NUM(LK-EVENTS-COUNT).
091000     MOVE WB-EVU-VOLUME  TO LKEV-VOLUME(LK-EVENTS-COUNT).
091100     MOVE WB-EVU-DETAIL  TO LKEV-DETAIL(LK-EVENTS-COUNT).
091200     MOVE WB-EVU-ID      TO LKEV-ID(LK-EVENTS-COUNT).
091300 6190-EXIT.
091400     EXIT.
091500*
091600*-----------------------------------------------------------------*
091700*    9100 - NEW TRADABLE ID.  FIRST THREE CHARACTERS OF THE USER  *
091800*    ID FOLLOWED BY A NINE-DIGIT ZERO-FILLED RUN SEQUENCE NUMBER.  *
091900*-----------------------------------------------------------------*
092000 9100-ASSIGN-NEW-ID.
092100     ADD 1 TO LK-NEXT-SEQ.
092200     MOVE LK-NEXT-SEQ TO WS-ID-SEQ-EDIT.
092300     STRING WB-INC-USER(1:3) WS-ID-SEQ-EDIT
092400             DELIMITED BY SIZE INTO WB-INC-ID.
092500 9100-EXIT.
092600     EXIT.
092700*
