000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKCALC.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MERIDIAN SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  04/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN SECURITIES - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------*
001000*    STKCALC                                                     *
001100*    TICKER DIRECTION SERVER FOR THE EXCHANGE MATCHING ENGINE.   *
001200*    CALLED ONCE PER LAST-SALE EVENT.  REMEMBERS THE MOST        *
001300*    RECENTLY PUBLISHED TICKER PRICE FOR EACH PRODUCT AND        *
001400*    RETURNS THE UP/DOWN/EQUAL/FIRST INDICATOR FOR THE NEW       *
001500*    PRICE, THE SAME WAY FUNDUPSR ONCE KEPT THE RUNNING QUOTE    *
001600*    FOR A FUND AND ANSWERED THE CALLING PROGRAM WITH ITS        *
001700*    OUTCOME.                                                    *
001800*-----------------------------------------------------------------*
001900*    AMENDMENT HISTORY                                           *
002000*-----------------------------------------------------------------*
002100*    DATE      INIT  REQUEST   DESCRIPTION                       *
002200*    --------  ----  --------  --------------------------------- *
002300*    04/11/86  RH    X0091     ORIGINAL PROGRAM - CARVED OUT OF  *
002400*                              THE OLD FUND-PRICE-UPDATE SERVER  *
002500*                              SHAPE SO THE TICKER RULE HAS ITS  *
002600*                              OWN UNIT OF MAINTENANCE.          *
002700*    11/02/87  RH    X0114     SUPPORT MORE THAN 25 PRODUCTS -   *
002800*                              RAISED THE TABLE SIZE.            *
002900*    06/19/90  TDO   X0188     CORRECTED EQUAL-PRICE CASE, WAS   *
003000*                              FALLING THROUGH TO 'DOWN'.        *
003100*    02/27/93  TDO   X0241     ADDED TICK-HAS-PRIOR BYTE SO A    *
003200*                              REUSED TABLE ROW CANNOT BE        *
003300*                              MISREAD AS A REPEAT PRICE.        *
003400*    08/14/96  JP    X0305     COMMENT CLEANUP, NO LOGIC CHANGE. *
003500*    12/09/98  JP    X0340     Y2K REVIEW - PROGRAM HOLDS NO     *
003600*                              DATE FIELDS, NOTHING TO CONVERT,  *
003700*                              SIGNED OFF.                       *
003800*    09/23/02  MPK   X0412     RAISED TICK-MAX-ENTRIES AGAIN FOR *
003900*                              THE NEW REGIONAL LISTINGS BOARD.  *
003910*    03/11/04  SMK   X0455     RESTORED 77-LEVEL ITEMS FOR THE   *
003920*                              TICKER TABLE'S SCALAR COUNTERS    *
003930*                              AND SWITCH, SHOP STANDARD - NO    *
003940*                              LOGIC CHANGE.                      *
004000*-----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  USL-486.
004400 OBJECT-COMPUTER.  USL-486.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------*
005100*    PER-PRODUCT TICKER MEMORY - SURVIVES ACROSS CALLS FOR THE   *
005200*    LIFE OF THE RUN.                                            *
005300*-----------------------------------------------------------------*
005400 77  TICK-MAX-ENTRIES        PIC S9(04) COMP-5 VALUE 200.
005500 77  TICK-TABLE-COUNT        PIC S9(04) COMP-5 VALUE 0.
005600 77  TICK-IX                 PIC S9(04) COMP-5 VALUE 0.
005700 77  TICK-FOUND-SW           PIC X(01) VALUE 'N'.
005800     88  TICK-WAS-FOUND             VALUE 'Y'.
005900     88  TICK-WAS-NOT-FOUND         VALUE 'N'.
006000*
006100 01  CALC-COUNTERS.
006200     05  TICK-COUNT           PIC S9(04) COMP-5 VALUE 0.
006300     05  TICK-SUBSCRIPT       PIC S9(04) COMP-5 VALUE 0.
006400 01  CALC-COUNTERS-R1 REDEFINES CALC-COUNTERS.
006500     05  TICK-COUNT-BYTES     PIC X(04).
006600*
006700 01  TICK-TABLE.
006800     05  TICK-ENTRY OCCURS 200 TIMES
006900                    INDEXED BY TICK-X.
007000         10  TICK-PRODUCT      PIC X(08).
007100         10  TICK-LAST-PRICE   PIC S9(07)V99.
007200         10  TICK-HAS-PRIOR    PIC X(01).
007300         10  FILLER            PIC X(02).
007400 01  TICK-TABLE-R1 REDEFINES TICK-TABLE.
007500     05  TICK-ENTRY-KV OCCURS 200 TIMES.
007600         10  TICK-KEY-VIEW     PIC X(08).
007700         10  FILLER            PIC X(12).
007800 01  TICK-TABLE-R2 REDEFINES TICK-TABLE.
007900     05  TICK-ENTRY-PB OCCURS 200 TIMES.
008000         10  FILLER            PIC X(08).
008100         10  TICK-PRICE-BYTES  PIC X(12).
008200*
008300 LINKAGE SECTION.
008400 01  LK-PRODUCT               PIC X(08).
008500 01  LK-NEW-PRICE             PIC S9(07)V99.
008600 01  LK-DIRECTION             PIC X(01).
008700*
008800 PROCEDURE DIVISION USING LK-PRODUCT LK-NEW-PRICE LK-DIRECTION.
008900*
009000 0100-TICKER-MAIN.
009100     MOVE SPACE TO LK-DIRECTION.
009200     SET TICK-WAS-NOT-FOUND TO TRUE.
009300     MOVE 1 TO TICK-IX.
009400     PERFORM 0200-FIND-PRODUCT THRU 0200-EXIT
009500         UNTIL TICK-IX > TICK-TABLE-COUNT
009600            OR TICK-WAS-FOUND.
009700     IF TICK-WAS-FOUND
009800         PERFORM 0300-COMPARE-PRICE THRU 0300-EXIT
009900     ELSE
010000         PERFORM 0400-ADD-NEW-PRODUCT THRU 0400-EXIT.
010100     GOBACK.
010200*
010300 0200-FIND-PRODUCT.
010400     IF TICK-PRODUCT(TICK-IX) = LK-PRODUCT
010500         SET TICK-WAS-FOUND TO TRUE
010600     ELSE
010700         ADD 1 TO TICK-IX.
010800 0200-EXIT.
010900     EXIT.
011000*
011100 0300-COMPARE-PRICE.
011200     IF TICK-HAS-PRIOR(TICK-IX) NOT = 'Y'
011300         MOVE SPACE TO LK-DIRECTION
011400     ELSE
011500         IF LK-NEW-PRICE = TICK-LAST-PRICE(TICK-IX)
011600             MOVE '=' TO LK-DIRECTION
011700         ELSE
011800             IF LK-NEW-PRICE > TICK-LAST-PRICE(TICK-IX)
011900                 MOVE 'U' TO LK-DIRECTION
012000             ELSE
012100                 MOVE 'D' TO LK-DIRECTION.
012200     MOVE LK-NEW-PRICE TO TICK-LAST-PRICE(TICK-IX).
012300     MOVE 'Y' TO TICK-HAS-PRIOR(TICK-IX).
012400 0300-EXIT.
012500     EXIT.
012600*
012700 0400-ADD-NEW-PRODUCT.
012800     MOVE SPACE TO LK-DIRECTION.
012900     IF TICK-TABLE-COUNT < TICK-MAX-ENTRIES
013000         ADD 1 TO TICK-TABLE-COUNT
013100         MOVE TICK-TABLE-COUNT TO TICK-IX
013200         MOVE LK-PRODUCT TO TICK-PRODUCT(TICK-IX)
013300         MOVE LK-NEW-PRICE TO TICK-LAST-PRICE(TICK-IX)
013400         MOVE 'Y' TO TICK-HAS-PRIOR(TICK-IX).
013500 0400-EXIT.
013600     EXIT.
