000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKDRV.
000300 AUTHOR.        R HALVERSEN.
000400 INSTALLATION.  MERIDIAN SECURITIES DATA CENTER.
000500 DATE-WRITTEN.  04/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN SECURITIES - INTERNAL USE ONLY.
000800*
000900*-----------------------------------------------------------------*
001000*    STKDRV                                                      *
001100*    MAIN BATCH DRIVER FOR THE EXCHANGE MATCHING ENGINE RUN.      *
001200*    READS THE DAY'S TRANSACTION FILE ONE COMMAND AT A TIME,      *
001300*    VALIDATES WHAT BELONGS TO THIS PROGRAM (MARKET STATE,        *
001400*    PRODUCT EXISTENCE, BLANK/DUPLICATE PRODUCT NAMES), THEN      *
001500*    HANDS BOOK-AFFECTING COMMANDS TO STKBOOK.  DRAINS EVERY       *
001600*    EVENT STKBOOK RETURNS TO THE EVENTS FILE AND POSTS FILL AND   *
001700*    LAST-SALE EVENTS AGAINST THE RUNNING USER/HOLDING TABLES.     *
001800*    AT END OF FILE WRITES THE USER-BY-USER POSITION REPORT.       *
001900*    PATTERNED AFTER THE OLD FUNDUPSR DRIVE LOOP - READ, VALIDATE, *
002000*    CALL THE PRICE SERVER, POST THE ANSWER, NEXT RECORD.          *
002100*-----------------------------------------------------------------*
002200*    AMENDMENT HISTORY                                           *
002300*-----------------------------------------------------------------*
002400*    DATE      INIT  REQUEST   DESCRIPTION                       *
002500*    --------  ----  --------  --------------------------------- *
002600*    04/11/86  RH    X0092     ORIGINAL PROGRAM - MAIN DRIVE       *
002700*                              LOOP FOR THE MATCHING ENGINE RUN,   *
002800*                              BUILT TO CALL THE NEW STKBOOK       *
002900*                              BOOK SERVER ONE TRANSACTION AT A    *
003000*                              TIME.                               *
003100*    11/02/87  RH    X0115     RAISED PRODUCT TABLE SIZE TO        *
003200*                              MATCH STKBOOK'S REGIONAL DESK       *
003300*                              GROWTH CHANGE.                      *
003400*    06/19/90  TDO   X0190     OPEN-MARKET/CLOSE-MARKET STATE      *
003500*                              CHANGE NOW LOOPS OVER EVERY KNOWN    *
003600*                              PRODUCT AND CALLS STKBOOK ONCE       *
003700*                              PER PRODUCT, PER TDO'S NEW OM/CM     *
003800*                              FUNCTION CODES.                     *
003900*    02/27/93  TDO   X0243     ADDED CANCEL QUOTE ROUTING TO        *
004000*                              MATCH STKBOOK'S NEW QUOTE SUPPORT.   *
004100*    08/30/95  TDO   X0289     POSITION REPORT NOW CARRIES A        *
004200*                              NET ACCOUNT VALUE FOOTER PER USER    *
004300*                              (STOCK VALUE PLUS ACCOUNT COSTS)     *
004400*                              FOR THE NEW MONTH-END RECONCILE      *
004500*                              JOB.                                 *
004600*    08/14/96  JP    X0307     COMMENT CLEANUP, NO LOGIC CHANGE.    *
004700*    12/09/98  JP    X0342     Y2K REVIEW - TR-STATE AND THE        *
004800*                              OTHER TRANSACTION FIELDS HOLD NO     *
004900*                              DATES, NOTHING TO CONVERT, SIGNED    *
005000*                              OFF.                                 *
005100*    09/23/02  MPK   X0414     RAISED THE HOLDING AND USER TABLE    *
005200*                              SIZES FOR THE REGIONAL LISTINGS      *
005300*                              BOARD CUTOVER, SAME AS STKBOOK.      *
005310*    03/11/04  SMK   X0451     TR-MKT-FLAG ('M'/SPACE) WAS BEING     *
005320*                              PASSED STRAIGHT THROUGH TO STKBOOK   *
005330*                              ON AN ORDER INSTEAD OF BEING TURNED  *
005340*                              INTO THE 'Y'/'N' CONVENTION STKBOOK   *
005350*                              TESTS FOR - MARKET ORDERS WERE        *
005360*                              TRADING AS IF THEY WERE LIMIT         *
005370*                              ORDERS.  NOW TRANSLATED BEFORE THE    *
005380*                              CALL.                                 *
005390*    03/11/04  SMK   X0454     RESTORED 77-LEVEL ITEMS FOR THE      *
005395*                              TABLE-SIZE CONSTANTS AND THE SHARED   *
005397*                              SCAN INDEX, SHOP STANDARD - NO LOGIC  *
005398*                              CHANGE.                               *
005400*-----------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  USL-486.
005800 OBJECT-COMPUTER.  USL-486.
005900 SPECIAL-NAMES.
006000     CONSOLE IS CRT
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TRANS-FILE    ASSIGN TO TRANSIN
006500                          ORGANIZATION LINE SEQUENTIAL
006600                          STATUS IS TF-FILE-STATUS.
006700     SELECT EVENTS-FILE   ASSIGN TO EVENTOUT
006800                          ORGANIZATION LINE SEQUENTIAL
006900                          STATUS IS EF-FILE-STATUS.
007000     SELECT POSITION-FILE ASSIGN TO POSNOUT
007100                          ORGANIZATION LINE SEQUENTIAL
007200                          STATUS IS PF-FILE-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*-----------------------------------------------------------------*
007600*    TRANS-FILE - ONE TRANSACTION PER RECORD, READ IN ARRIVAL     *
007700*    ORDER FOR THE WHOLE RUN.                                      *
007800*-----------------------------------------------------------------*
007900 FD  TRANS-FILE; RECORD 80.
008000 01  TRANS-REC.
008100     COPY TRNREC.
008200*-----------------------------------------------------------------*
008300*    EVENTS-FILE - ONE LINE PER BUSINESS EVENT, WRITTEN AS THE     *
008400*    RUN PROGRESSES.                                               *
008500*-----------------------------------------------------------------*
008600 FD  EVENTS-FILE; RECORD 132.
008700     COPY EVTREC.
008800*-----------------------------------------------------------------*
008900*    POSITION-FILE - USER-BY-USER HOLDINGS REPORT, WRITTEN AT      *
009000*    END OF RUN ONLY.                                              *
009100*-----------------------------------------------------------------*
009200 FD  POSITION-FILE; RECORD 132.
009300     COPY PRTREC.
009400 WORKING-STORAGE SECTION.
009500*-----------------------------------------------------------------*
009600*    FILE STATUS GROUPS - SAME TWO-BYTE SHAPE THE SHOP HAS USED    *
009700*    ON EVERY FILE SINCE THE CUSTOMER MASTER DAYS.                 *
009800*-----------------------------------------------------------------*
009900 01  TF-FILE-STATUS.
010000     05  TF-STATUS-1         PIC X(01).
010100     05  TF-STATUS-2         PIC X(01).
010200 01  EF-FILE-STATUS.
010300     05  EF-STATUS-1         PIC X(01).
010400     05  EF-STATUS-2         PIC X(01).
010500 01  PF-FILE-STATUS.
010600     05  PF-STATUS-1         PIC X(01).
010700     05  PF-STATUS-2         PIC X(01).
010800*
010850*    EOF/REJECT SWITCHES - CARRIED AS 77-LEVELS THE WAY THE OLD      *
010860*    BUYSR RETURN-CODE ITEMS WERE, NOT AS PART OF ANY GROUP.          *
010870 77  WD-EOF-SW               PIC X(01) VALUE 'N'.
010880     88  WD-AT-EOF                  VALUE 'Y'.
010890 77  WD-REJECT-SW             PIC X(01) VALUE 'N'.
011200*
011300*-----------------------------------------------------------------*
011400*    CURRENT MARKET STATE - ONE STATE FOR THE WHOLE EXCHANGE,      *
011500*    NOT PER PRODUCT.  LEGAL MOVES ARE CLOSED TO PREOPEN, PREOPEN   *
011600*    TO OPEN, OPEN TO CLOSED, IN THAT ORDER ONLY.                   *
011700*-----------------------------------------------------------------*
011800 01  WD-MARKET-STATE          PIC X(07) VALUE 'CLOSED '.
011900 01  WD-OMCM-FUNCTION         PIC X(02).
012000*
012100 01  WD-REJECT-REASON         PIC X(30).
012200*
012300*-----------------------------------------------------------------*
012400*    PRODUCT REGISTRY - ONE ROW PER PRODUCT CREATED BY A CP        *
012500*    TRANSACTION, HOLDING THE MOST RECENT LAST-SALE PRICE FOR      *
012600*    POSITION VALUATION.                                           *
012700*-----------------------------------------------------------------*
012800 77  WD-PRODUCT-MAX           PIC S9(04) COMP-5 VALUE 50.
012900 01  WD-PRODUCT-COUNT         PIC S9(04) COMP-5 VALUE 0.
013000 01  WD-PROD-IX               PIC S9(04) COMP-5 VALUE 0.
013100 01  WD-PROD-RESULT-IX        PIC S9(04) COMP-5 VALUE 0.
013150 01  WD-USER-RESULT-IX        PIC S9(04) COMP-5 VALUE 0.
013200 01  WD-LOOKUP-PRODUCT        PIC X(08).
013300*
013400 01  WD-PRODUCT-TABLE.
013500     05  WD-PRODUCT-ROW OCCURS 50 TIMES.
013600         10  WD-PROD-CODE         PIC X(08).
013700         10  WD-PROD-LAST-SALE    PIC S9(07)V99.
013800         10  FILLER               PIC X(05).
013900 01  WD-PRODUCT-TABLE-R1 REDEFINES WD-PRODUCT-TABLE.
014000     05  WD-PRODUCT-ROW-KV OCCURS 50 TIMES.
014100         10  WD-PROD-KEY-VIEW     PIC X(08).
014200         10  FILLER               PIC X(14).
014300*
014400*-----------------------------------------------------------------*
014500*    USER TABLE - ONE ROW PER USER WHO HAS HAD A FILL POSTED       *
014600*    AGAINST THEM, CARRYING THE RUNNING ACCOUNT-COST BALANCE.      *
014700*-----------------------------------------------------------------*
014800 77  WD-USER-MAX              PIC S9(04) COMP-5 VALUE 100.
014900 01  WD-USER-COUNT            PIC S9(04) COMP-5 VALUE 0.
015000 01  WD-USER-IX               PIC S9(04) COMP-5 VALUE 0.
015100 01  WD-LOOKUP-USER           PIC X(08).
015200*
015300 01  WD-USER-TABLE.
015400     05  WD-USER-ROW OCCURS 100 TIMES.
015500         10  WD-USER-NAME         PIC X(08).
015600         10  WD-USER-ACCT-COST    PIC S9(09)V99.
015700         10  FILLER               PIC X(05).
015800 01  WD-USER-TABLE-R1 REDEFINES WD-USER-TABLE.
015900     05  WD-USER-ROW-KV OCCURS 100 TIMES.
016000         10  WD-USER-KEY-VIEW     PIC X(08).
016100         10  FILLER               PIC X(16).
016200*
016300*-----------------------------------------------------------------*
016400*    HOLDING TABLE - ONE ROW PER USER/PRODUCT COMBINATION WITH A   *
016500*    NONZERO NET POSITION.  WD-HOLD-STATUS OF 'U' MEANS THE ROW     *
016600*    WAS ZEROED OUT BY AN OFFSETTING FILL AND NO LONGER COUNTS.     *
016700*-----------------------------------------------------------------*
016800 77  WD-HOLDING-MAX           PIC S9(04) COMP-5 VALUE 1000.
016900 01  WD-HOLDING-COUNT         PIC S9(04) COMP-5 VALUE 0.
017000 01  WD-HOLD-IX               PIC S9(04) COMP-5 VALUE 0.
017100 01  WD-HOLD-RESULT-IX        PIC S9(04) COMP-5 VALUE 0.
017200 01  WD-LOOKUP-HOLD-USER      PIC X(08).
017300 01  WD-LOOKUP-HOLD-PRODUCT   PIC X(08).
017400*
017500 01  WD-HOLDING-TABLE.
017600     05  WD-HOLDING-ROW OCCURS 1000 TIMES.
017700         10  WD-HOLD-USER         PIC X(08).
017800         10  WD-HOLD-PRODUCT      PIC X(08).
017900         10  WD-HOLD-NET-VOL      PIC S9(07).
018000         10  WD-HOLD-STATUS       PIC X(01).
018100         10  FILLER               PIC X(04).
018200 01  WD-HOLDING-TABLE-R1 REDEFINES WD-HOLDING-TABLE.
018300     05  WD-HOLDING-ROW-KV OCCURS 1000 TIMES.
018400         10  WD-HOLD-KEY-VIEW     PIC X(16).
018500         10  FILLER               PIC X(12).
018600*
018700 77  WD-SCAN-IX               PIC S9(04) COMP-5 VALUE 0.
018800*
018900*-----------------------------------------------------------------*
019000*    POSITION REPORT WORK FIELDS.                                  *
019100*-----------------------------------------------------------------*
019200 01  WD-LAST-SALE-WORK        PIC S9(07)V99.
019300 01  WD-POS-VALUE             PIC S9(09)V99.
019400 01  WD-USER-STOCK-VALUE      PIC S9(09)V99.
019500 01  WD-NET-ACCOUNT-VALUE     PIC S9(09)V99.
019600*
019700*-----------------------------------------------------------------*
019800*    STKBOOK CALL ARGUMENTS - BYTE FOR BYTE THE SAME SHAPE AS      *
019900*    STKBOOK'S OWN LINKAGE SECTION, SO THE SAME STORAGE CAN BE      *
020000*    PASSED IN ON EVERY CALL FOR THE LIFE OF THE RUN.               *
020100*-----------------------------------------------------------------*
020200 01  WD-LK-FUNCTION           PIC X(02).
020300 01  WD-LK-MKT-STATE-CODE     PIC X(01).
020400 01  WD-LK-PRODUCT            PIC X(08).
020500 01  WD-LK-USER               PIC X(08).
020600 01  WD-LK-SIDE               PIC X(01).
020700 01  WD-LK-MKT-FLAG           PIC X(01).
020800 01  WD-LK-PRICE              PIC S9(07)V99.
020900 01  WD-LK-VOLUME             PIC 9(07).
021000 01  WD-LK-PRICE-2            PIC S9(07)V99.
021100 01  WD-LK-VOLUME-2           PIC 9(07).
021200 01  WD-LK-ORDER-ID           PIC X(12).
021300 01  WD-NEXT-SEQ              PIC S9(07) COMP-5 VALUE 0.
021400 01  WD-LK-RESULT             PIC X(01).
021500 01  WD-LK-REJECT-REASON      PIC X(30).
021600*
021700 01  WD-BOOK-COUNT            PIC S9(04) COMP-5 VALUE 0.
021800 01  WD-BOOK-TABLE.
021900     05  WD-BOOK-ROW OCCURS 500 TIMES.
022000         COPY TBKENT.
022100*
022200 01  WD-OLD-COUNT             PIC S9(04) COMP-5 VALUE 0.
022300 01  WD-OLD-TABLE.
022400     05  WD-OLD-ROW OCCURS 500 TIMES.
022500         COPY TBKENT.
022600*
022700 01  WD-CURMKT-COUNT          PIC S9(04) COMP-5 VALUE 0.
022800 01  WD-CURMKT-TABLE.
022900     05  WD-CURMKT-ROW OCCURS 50 TIMES.
023000         10  WD-CM-PRODUCT        PIC X(08).
023100         10  WD-CM-BUY-PRICE      PIC S9(07)V99.
023200         10  WD-CM-BUY-VOL        PIC 9(07).
023300         10  WD-CM-SELL-PRICE     PIC S9(07)V99.
023400         10  WD-CM-SELL-VOL       PIC 9(07).
023500*
023600 01  WD-EVENTS-COUNT          PIC S9(04) COMP-5 VALUE 0.
023700 01  WD-EVT-IX                PIC S9(04) COMP-5 VALUE 0.
023800 01  WD-EVENTS-TABLE.
023900     05  WD-EVENT-ROW OCCURS 300 TIMES.
024000         10  WD-EV-TYPE           PIC X(06).
024100         10  WD-EV-USER           PIC X(08).
024200         10  WD-EV-PRODUCT        PIC X(08).
024300         10  WD-EV-SIDE           PIC X(01).
024400         10  WD-EV-PRICE          PIC X(11).
024500         10  WD-EV-PRICE-NUM      PIC S9(07)V99.
024600         10  WD-EV-VOLUME         PIC 9(07).
024700         10  WD-EV-DETAIL         PIC X(30).
024800         10  WD-EV-ID             PIC X(12).
024900*
025000 PROCEDURE DIVISION.
025100*
025200*-----------------------------------------------------------------*
025300*    0000-STKDRV-MAIN - TOP OF THE RUN.                            *
025400*-----------------------------------------------------------------*
025500 0000-STKDRV-MAIN.
025600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
025700     PERFORM 0200-MAIN-PROCESS THRU 0200-EXIT.
025800     PERFORM 0900-TERMINATE THRU 0900-EXIT.
025900     STOP RUN.
026000*
026100 0100-OPEN-FILES.
026200     OPEN INPUT TRANS-FILE.
026300     IF TF-STATUS-1 NOT = '0'
026400         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
026500     OPEN OUTPUT EVENTS-FILE.
026600     IF EF-STATUS-1 NOT = '0'
026700         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
026800     OPEN OUTPUT POSITION-FILE.
026900     IF PF-STATUS-1 NOT = '0'
027000         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
027100 0100-EXIT.
027200     EXIT.
027300*
027400 0200-MAIN-PROCESS.
027500     PERFORM 0300-READ-TRANS-FILE THRU 0300-EXIT.
027600     PERFORM 0210-PROCESS-LOOP THRU 0210-EXIT
027700         UNTIL WD-AT-EOF.
027800 0200-EXIT.
027900     EXIT.
028000*
028100 0210-PROCESS-LOOP.
028200     PERFORM 0400-PROCESS-ONE-TRANS THRU 0400-EXIT.
028300     PERFORM 0300-READ-TRANS-FILE THRU 0300-EXIT.
028400 0210-EXIT.
028500     EXIT.
028600*
028700 0300-READ-TRANS-FILE.
028800     READ TRANS-FILE
028900         AT END MOVE 'Y' TO WD-EOF-SW.
029000 0300-EXIT.
029100     EXIT.
029200*
029300*-----------------------------------------------------------------*
029400*    0400-PROCESS-ONE-TRANS - ROUTE ONE TRANSACTION RECORD BY      *
029500*    ITS ACTION CODE.                                              *
029600*-----------------------------------------------------------------*
029700 0400-PROCESS-ONE-TRANS.
029800     EVALUATE TR-ACTION
029900         WHEN 'CP'
030000             PERFORM 1000-DO-CREATE-PRODUCT THRU 1000-EXIT
030100         WHEN 'MS'
030200             PERFORM 1100-DO-SET-MARKET-STATE THRU 1100-EXIT
030300         WHEN 'OR'
030400             PERFORM 2000-DO-SUBMIT-ORDER THRU 2000-EXIT
030500         WHEN 'QU'
030600             PERFORM 3000-DO-SUBMIT-QUOTE THRU 3000-EXIT
030700         WHEN 'CX'
030800             PERFORM 4000-DO-CANCEL-ORDER THRU 4000-EXIT
030900         WHEN 'CQ'
031000             PERFORM 4100-DO-CANCEL-QUOTE THRU 4100-EXIT
031100         WHEN OTHER
031200             MOVE 'UNKNOWN TRANSACTION CODE' TO WD-REJECT-REASON
031300             PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
031400     END-EVALUATE.
031500 0400-EXIT.
031600     EXIT.
031700*
031800*-----------------------------------------------------------------*
031900*    1000-DO-CREATE-PRODUCT - CP.  BLANK AND DUPLICATE NAMES ARE   *
032000*    REJECTED, NO EVENT IS WRITTEN ON A SUCCESSFUL CREATE.         *
032100*-----------------------------------------------------------------*
032200 1000-DO-CREATE-PRODUCT.
032300     IF TR-PRODUCT = SPACE
032400         MOVE 'BLANK PRODUCT NAME' TO WD-REJECT-REASON
032500         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
032600         GO TO 1000-EXIT.
032700     MOVE TR-PRODUCT TO WD-LOOKUP-PRODUCT.
032800     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
032900     IF WD-PROD-RESULT-IX NOT = 0
033000         MOVE 'DUPLICATE PRODUCT' TO WD-REJECT-REASON
033100         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
033200         GO TO 1000-EXIT.
033300     IF WD-PRODUCT-COUNT NOT < WD-PRODUCT-MAX
033400         MOVE 'PRODUCT TABLE FULL' TO WD-REJECT-REASON
033500         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
033600         GO TO 1000-EXIT.
033700     ADD 1 TO WD-PRODUCT-COUNT.
033800     MOVE TR-PRODUCT TO WD-PROD-CODE(WD-PRODUCT-COUNT).
033900     MOVE 0 TO WD-PROD-LAST-SALE(WD-PRODUCT-COUNT).
034000 1000-EXIT.
034100     EXIT.
034200*
034300*-----------------------------------------------------------------*
034400*    1100-DO-SET-MARKET-STATE - MS.  ONLY CLOSED TO PREOPEN,        *
034500*    PREOPEN TO OPEN AND OPEN TO CLOSED ARE LEGAL.  EVERY LEGAL     *
034600*    MOVE WRITES A MARKET EVENT AND, ON A MOVE INTO OPEN OR OUT     *
034700*    OF OPEN, CALLS STKBOOK ONCE FOR EVERY KNOWN PRODUCT.           *
034800*-----------------------------------------------------------------*
034900 1100-DO-SET-MARKET-STATE.
035000     MOVE 'N' TO WD-REJECT-SW.
035100     EVALUATE TRUE
035200         WHEN WD-MARKET-STATE = 'CLOSED ' AND TR-STATE = 'PREOPEN'
035300             CONTINUE
035400         WHEN WD-MARKET-STATE = 'PREOPEN' AND TR-STATE = 'OPEN   '
035500             CONTINUE
035600         WHEN WD-MARKET-STATE = 'OPEN   ' AND TR-STATE = 'CLOSED '
035700             CONTINUE
035800         WHEN OTHER
035900             MOVE 'Y' TO WD-REJECT-SW
036000             MOVE 'INVALID STATE TRANSITION' TO WD-REJECT-REASON
036100     END-EVALUATE.
036200     IF WD-REJECT-SW = 'Y'
036300         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
036400         GO TO 1100-EXIT.
036500     MOVE TR-STATE TO WD-MARKET-STATE.
036600     PERFORM 1150-WRITE-MARKET-EVENT THRU 1150-EXIT.
036700     IF WD-MARKET-STATE = 'OPEN   '
036800         MOVE 'OM' TO WD-OMCM-FUNCTION
036900         PERFORM 1110-APPLY-TO-ALL-PRODUCTS THRU 1110-EXIT
037000     ELSE
037100         IF WD-MARKET-STATE = 'CLOSED '
037200             MOVE 'CM' TO WD-OMCM-FUNCTION
037300             PERFORM 1110-APPLY-TO-ALL-PRODUCTS THRU 1110-EXIT.
037400 1100-EXIT.
037500     EXIT.
037600*
037700 1110-APPLY-TO-ALL-PRODUCTS.
037800     PERFORM 1115-APPLY-ONE-PRODUCT THRU 1115-EXIT
037900         VARYING WD-PROD-IX FROM 1 BY 1
038000         UNTIL WD-PROD-IX > WD-PRODUCT-COUNT.
038100 1110-EXIT.
038200     EXIT.
038300*
038400 1115-APPLY-ONE-PRODUCT.
038500     MOVE WD-OMCM-FUNCTION TO WD-LK-FUNCTION.
038600     MOVE WD-MARKET-STATE(1:1) TO WD-LK-MKT-STATE-CODE.
038700     MOVE WD-PROD-CODE(WD-PROD-IX) TO WD-LK-PRODUCT.
038800     PERFORM 5000-CALL-STKBOOK THRU 5000-EXIT.
038900 1115-EXIT.
039000     EXIT.
039100*
039200 1150-WRITE-MARKET-EVENT.
039300     MOVE SPACE TO EVENT-LINE.
039400     MOVE 'MARKET' TO EV-TYPE.
039500     MOVE WD-MARKET-STATE TO EV-DETAIL.
039600     WRITE EVENT-LINE.
039700     IF EF-STATUS-1 NOT = '0'
039800         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
039900 1150-EXIT.
040000     EXIT.
040100*
040200*-----------------------------------------------------------------*
040300*    2000-DO-SUBMIT-ORDER - OR.  DRIVER CHECKS MARKET STATE, THE   *
040400*    MARKET-ORDER-IN-PREOPEN RULE AND PRODUCT EXISTENCE BEFORE      *
040500*    HANDING THE ORDER TO STKBOOK, WHICH CHECKS VOLUME ITSELF.      *
040600*-----------------------------------------------------------------*
040700 2000-DO-SUBMIT-ORDER.
040800     PERFORM 2100-VALIDATE-ORDER-COMMAND THRU 2100-EXIT.
040900     IF WD-REJECT-SW = 'Y'
041000         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
041100         GO TO 2000-EXIT.
041200     MOVE 'OR' TO WD-LK-FUNCTION.
041300     MOVE WD-MARKET-STATE(1:1) TO WD-LK-MKT-STATE-CODE.
041400     MOVE TR-PRODUCT TO WD-LK-PRODUCT.
041500     MOVE TR-USER TO WD-LK-USER.
041600     MOVE TR-SIDE TO WD-LK-SIDE.
041650     IF TR-MKT-FLAG = 'M'
041660         MOVE 'Y' TO WD-LK-MKT-FLAG
041670     ELSE
041680         MOVE 'N' TO WD-LK-MKT-FLAG.
041800     MOVE TR-PRICE TO WD-LK-PRICE.
041900     MOVE TR-VOLUME TO WD-LK-VOLUME.
042000     PERFORM 5000-CALL-STKBOOK THRU 5000-EXIT.
042100     IF WD-LK-RESULT = 'N'
042200         MOVE WD-LK-REJECT-REASON TO WD-REJECT-REASON
042300         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT.
042400 2000-EXIT.
042500     EXIT.
042600*
042700 2100-VALIDATE-ORDER-COMMAND.
042800     MOVE 'N' TO WD-REJECT-SW.
042900     IF WD-MARKET-STATE = 'CLOSED '
043000         MOVE 'Y' TO WD-REJECT-SW
043100         MOVE 'MARKET IS CLOSED' TO WD-REJECT-REASON
043200         GO TO 2100-EXIT.
043300     IF WD-MARKET-STATE = 'PREOPEN' AND TR-MKT-FLAG = 'M'
043400         MOVE 'Y' TO WD-REJECT-SW
043500         MOVE 'MARKET ORDER DURING PREOPEN' TO WD-REJECT-REASON
043600         GO TO 2100-EXIT.
043700     MOVE TR-PRODUCT TO WD-LOOKUP-PRODUCT.
043800     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
043900     IF WD-PROD-RESULT-IX = 0
044000         MOVE 'Y' TO WD-REJECT-SW
044100         MOVE 'UNKNOWN PRODUCT' TO WD-REJECT-REASON.
044200 2100-EXIT.
044300     EXIT.
044400*
044500*-----------------------------------------------------------------*
044600*    3000-DO-SUBMIT-QUOTE - QU.  DRIVER CHECKS MARKET STATE AND    *
044700*    PRODUCT EXISTENCE; STKBOOK CHECKS THE PRICE AND VOLUME RULES.  *
044800*-----------------------------------------------------------------*
044900 3000-DO-SUBMIT-QUOTE.
045000     PERFORM 3100-VALIDATE-QUOTE-COMMAND THRU 3100-EXIT.
045100     IF WD-REJECT-SW = 'Y'
045200         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
045300         GO TO 3000-EXIT.
045400     MOVE 'QU' TO WD-LK-FUNCTION.
045500     MOVE WD-MARKET-STATE(1:1) TO WD-LK-MKT-STATE-CODE.
045600     MOVE TR-PRODUCT TO WD-LK-PRODUCT.
045700     MOVE TR-USER TO WD-LK-USER.
045800     MOVE TR-PRICE TO WD-LK-PRICE.
045900     MOVE TR-VOLUME TO WD-LK-VOLUME.
046000     MOVE TR-PRICE-2 TO WD-LK-PRICE-2.
046100     MOVE TR-VOLUME-2 TO WD-LK-VOLUME-2.
046200     PERFORM 5000-CALL-STKBOOK THRU 5000-EXIT.
046300     IF WD-LK-RESULT = 'N'
046400         MOVE WD-LK-REJECT-REASON TO WD-REJECT-REASON
046500         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT.
046600 3000-EXIT.
046700     EXIT.
046800*
046900 3100-VALIDATE-QUOTE-COMMAND.
047000     MOVE 'N' TO WD-REJECT-SW.
047100     IF WD-MARKET-STATE = 'CLOSED '
047200         MOVE 'Y' TO WD-REJECT-SW
047300         MOVE 'MARKET IS CLOSED' TO WD-REJECT-REASON
047400         GO TO 3100-EXIT.
047500     MOVE TR-PRODUCT TO WD-LOOKUP-PRODUCT.
047600     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
047700     IF WD-PROD-RESULT-IX = 0
047800         MOVE 'Y' TO WD-REJECT-SW
047900         MOVE 'UNKNOWN PRODUCT' TO WD-REJECT-REASON.
048000 3100-EXIT.
048100     EXIT.
048200*
048300*-----------------------------------------------------------------*
048400*    4000-DO-CANCEL-ORDER - CX.  4100-DO-CANCEL-QUOTE - CQ.  BOTH  *
048500*    SHARE THE SAME MARKET-STATE/PRODUCT-EXISTENCE GATE BEFORE      *
048600*    HANDING THE CANCEL TO STKBOOK.                                 *
048700*-----------------------------------------------------------------*
048800 4000-DO-CANCEL-ORDER.
048900     PERFORM 4200-VALIDATE-CANCEL-COMMAND THRU 4200-EXIT.
049000     IF WD-REJECT-SW = 'Y'
049100         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
049200         GO TO 4000-EXIT.
049300     MOVE 'CX' TO WD-LK-FUNCTION.
049400     MOVE TR-PRODUCT TO WD-LK-PRODUCT.
049500     MOVE TR-ORDER-ID TO WD-LK-ORDER-ID.
049600     PERFORM 5000-CALL-STKBOOK THRU 5000-EXIT.
049700     IF WD-LK-RESULT = 'N'
049800         MOVE WD-LK-REJECT-REASON TO WD-REJECT-REASON
049900         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT.
050000 4000-EXIT.
050100     EXIT.
050200*
050300 4100-DO-CANCEL-QUOTE.
050400     PERFORM 4200-VALIDATE-CANCEL-COMMAND THRU 4200-EXIT.
050500     IF WD-REJECT-SW = 'Y'
050600         PERFORM 6050-WRITE-REJECT-EVENT THRU 6050-EXIT
050700         GO TO 4100-EXIT.
050800     MOVE 'CQ' TO WD-LK-FUNCTION.
050900     MOVE TR-PRODUCT TO WD-LK-PRODUCT.
051000     MOVE TR-USER TO WD-LK-USER.
051100     PERFORM 5000-CALL-STKBOOK THRU 5000-EXIT.
051200 4100-EXIT.
051300     EXIT.
051400*
051500 4200-VALIDATE-CANCEL-COMMAND.
051600     MOVE 'N' TO WD-REJECT-SW.
051700     IF WD-MARKET-STATE = 'CLOSED '
051800         MOVE 'Y' TO WD-REJECT-SW
051900         MOVE 'MARKET IS CLOSED' TO WD-REJECT-REASON
052000         GO TO 4200-EXIT.
052100     MOVE TR-PRODUCT TO WD-LOOKUP-PRODUCT.
052200     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
052300     IF WD-PROD-RESULT-IX = 0
052400         MOVE 'Y' TO WD-REJECT-SW
052500         MOVE 'UNKNOWN PRODUCT' TO WD-REJECT-REASON.
052600 4200-EXIT.
052700     EXIT.
052800*
052900*-----------------------------------------------------------------*
053000*    5000-CALL-STKBOOK - THE ONE PLACE IN THE DRIVER THAT CALLS    *
053100*    THE BOOK SERVER.  WD-LK-* MUST ALREADY BE SET BY THE CALLING  *
053200*    PARAGRAPH.  DRAINS EVERY EVENT STKBOOK HANDS BACK BEFORE       *
053300*    RETURNING.                                                     *
053400*-----------------------------------------------------------------*
053500 5000-CALL-STKBOOK.
053600     CALL 'STKBOOK' USING WD-LK-FUNCTION WD-LK-MKT-STATE-CODE
053700         WD-LK-PRODUCT WD-LK-USER WD-LK-SIDE WD-LK-MKT-FLAG
053800         WD-LK-PRICE WD-LK-VOLUME WD-LK-PRICE-2 WD-LK-VOLUME-2
053900         WD-LK-ORDER-ID WD-NEXT-SEQ WD-LK-RESULT WD-LK-REJECT-REASON
054000         WD-BOOK-COUNT WD-BOOK-TABLE WD-OLD-COUNT WD-OLD-TABLE
054100         WD-CURMKT-COUNT WD-CURMKT-TABLE
054200         WD-EVENTS-COUNT WD-EVENTS-TABLE.
054300     PERFORM 5100-DRAIN-EVENTS THRU 5100-EXIT.
054400 5000-EXIT.
054500     EXIT.
054600*
054700 5100-DRAIN-EVENTS.
054800     PERFORM 5110-DRAIN-ONE-EVENT THRU 5110-EXIT
054900         VARYING WD-EVT-IX FROM 1 BY 1
055000         UNTIL WD-EVT-IX > WD-EVENTS-COUNT.
055100     MOVE 0 TO WD-EVENTS-COUNT.
055200 5100-EXIT.
055300     EXIT.
055400*
055500 5110-DRAIN-ONE-EVENT.
055600     PERFORM 6100-WRITE-EVENT-LINE THRU 6100-EXIT.
055700     PERFORM 5200-APPLY-EVENT-TO-POSITIONS THRU 5200-EXIT.
055800 5110-EXIT.
055900     EXIT.
056000*
056100*-----------------------------------------------------------------*
056200*    5200-APPLY-EVENT-TO-POSITIONS - POST A DRAINED FILL EVENT      *
056300*    AGAINST HOLDINGS AND ACCOUNT COSTS, OR A DRAINED LASTSL        *
056400*    EVENT AGAINST THE PRODUCT'S LAST-SALE PRICE.                   *
056500*-----------------------------------------------------------------*
056600 5200-APPLY-EVENT-TO-POSITIONS.
056700     EVALUATE WD-EV-TYPE(WD-EVT-IX)
056800         WHEN 'FILL  '
056900             PERFORM 5210-POST-FILL THRU 5210-EXIT
057000         WHEN 'LASTSL'
057100             PERFORM 5220-POST-LASTSL THRU 5220-EXIT
057200     END-EVALUATE.
057300 5200-EXIT.
057400     EXIT.
057500*
057600 5210-POST-FILL.
057700     MOVE WD-EV-USER(WD-EVT-IX) TO WD-LOOKUP-USER.
057800     PERFORM 8100-LOOKUP-OR-ADD-USER THRU 8100-EXIT.
057900     MOVE WD-EV-USER(WD-EVT-IX) TO WD-LOOKUP-HOLD-USER.
058000     MOVE WD-EV-PRODUCT(WD-EVT-IX) TO WD-LOOKUP-HOLD-PRODUCT.
058100     PERFORM 8200-LOOKUP-OR-ADD-HOLDING THRU 8200-EXIT.
058200     IF WD-EV-SIDE(WD-EVT-IX) = 'B'
058300         ADD WD-EV-VOLUME(WD-EVT-IX)
058400             TO WD-HOLD-NET-VOL(WD-HOLD-RESULT-IX)
058500         COMPUTE WD-USER-ACCT-COST(WD-USER-RESULT-IX) =
058600             WD-USER-ACCT-COST(WD-USER-RESULT-IX)
058700             - (WD-EV-PRICE-NUM(WD-EVT-IX) * WD-EV-VOLUME(WD-EVT-IX))
058800     ELSE
058900         SUBTRACT WD-EV-VOLUME(WD-EVT-IX)
059000             FROM WD-HOLD-NET-VOL(WD-HOLD-RESULT-IX)
059100         COMPUTE WD-USER-ACCT-COST(WD-USER-RESULT-IX) =
059200             WD-USER-ACCT-COST(WD-USER-RESULT-IX)
059300             + (WD-EV-PRICE-NUM(WD-EVT-IX) * WD-EV-VOLUME(WD-EVT-IX)).
059400     IF WD-HOLD-NET-VOL(WD-HOLD-RESULT-IX) = 0
059500         MOVE 'U' TO WD-HOLD-STATUS(WD-HOLD-RESULT-IX)
059600     ELSE
059700         MOVE 'R' TO WD-HOLD-STATUS(WD-HOLD-RESULT-IX).
059800 5210-EXIT.
059900     EXIT.
060000*
060100 5220-POST-LASTSL.
060200     MOVE WD-EV-PRODUCT(WD-EVT-IX) TO WD-LOOKUP-PRODUCT.
060300     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
060400     IF WD-PROD-RESULT-IX NOT = 0
060500         MOVE WD-EV-PRICE-NUM(WD-EVT-IX)
060600             TO WD-PROD-LAST-SALE(WD-PROD-RESULT-IX).
060700 5220-EXIT.
060800     EXIT.
060900*
061000*-----------------------------------------------------------------*
061100*    6050-WRITE-REJECT-EVENT - WRITTEN DIRECTLY BY THE DRIVER      *
061200*    FOR A COMMAND REJECTED BEFORE STKBOOK EVER SAW IT, OR FOR A    *
061300*    RESULT OF 'N' COMING BACK FROM STKBOOK.  WD-REJECT-REASON      *
061400*    MUST ALREADY BE SET.                                           *
061500*-----------------------------------------------------------------*
061600 6050-WRITE-REJECT-EVENT.
061700     MOVE SPACE TO EVENT-LINE.
061800     MOVE 'REJECT' TO EV-TYPE.
061900     MOVE TR-USER TO EV-USER.
062000     MOVE TR-PRODUCT TO EV-PRODUCT.
062100     MOVE TR-SIDE TO EV-SIDE.
062200     MOVE WD-REJECT-REASON TO EV-DETAIL.
062300     MOVE TR-ORDER-ID TO EV-ID.
062400     WRITE EVENT-LINE.
062500     IF EF-STATUS-1 NOT = '0'
062600         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
062700 6050-EXIT.
062800     EXIT.
062900*
063000*-----------------------------------------------------------------*
063100*    6100-WRITE-EVENT-LINE - ONE ROW OF THE DRAINED EVENTS TABLE    *
063200*    OUT TO EVENTS-FILE.                                            *
063300*-----------------------------------------------------------------*
063400 6100-WRITE-EVENT-LINE.
063500     MOVE SPACE TO EVENT-LINE.
063600     MOVE WD-EV-TYPE(WD-EVT-IX)    TO EV-TYPE.
063700     MOVE WD-EV-USER(WD-EVT-IX)    TO EV-USER.
063800     MOVE WD-EV-PRODUCT(WD-EVT-IX) TO EV-PRODUCT.
063900     MOVE WD-EV-SIDE(WD-EVT-IX)    TO EV-SIDE.
064000     MOVE WD-EV-PRICE(WD-EVT-IX)   TO EV-PRICE.
064100     MOVE WD-EV-VOLUME(WD-EVT-IX)  TO EV-VOLUME.
064200     MOVE WD-EV-DETAIL(WD-EVT-IX)  TO EV-DETAIL.
064300     MOVE WD-EV-ID(WD-EVT-IX)      TO EV-ID.
064400     WRITE EVENT-LINE.
064500     IF EF-STATUS-1 NOT = '0'
064600         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
064700 6100-EXIT.
064800     EXIT.
064900*
065000*-----------------------------------------------------------------*
065100*    7000-END-OF-RUN-POSITION-REPORT - ONE HEADER, ONE DETAIL       *
065200*    LINE PER HELD PRODUCT, AND ONE FOOTER PER USER, THEN A         *
065300*    SINGLE GRAND-TOTAL LINE.                                       *
065400*-----------------------------------------------------------------*
065500 7000-END-OF-RUN-POSITION-REPORT.
065600     PERFORM 7100-WRITE-ONE-USER THRU 7100-EXIT
065700         VARYING WD-USER-IX FROM 1 BY 1
065800         UNTIL WD-USER-IX > WD-USER-COUNT.
065900     PERFORM 7300-WRITE-GRAND-TOTAL THRU 7300-EXIT.
066000 7000-EXIT.
066100     EXIT.
066200*
066300 7100-WRITE-ONE-USER.
066400     PERFORM 7110-WRITE-USER-HEADER THRU 7110-EXIT.
066500     MOVE 0 TO WD-USER-STOCK-VALUE.
066600     PERFORM 7120-WRITE-ONE-HOLDING THRU 7120-EXIT
066700         VARYING WD-HOLD-IX FROM 1 BY 1
066800         UNTIL WD-HOLD-IX > WD-HOLDING-COUNT.
066900     PERFORM 7130-WRITE-USER-FOOTER THRU 7130-EXIT.
067000 7100-EXIT.
067100     EXIT.
067200*
067300 7110-WRITE-USER-HEADER.
067400     MOVE SPACE TO PR-DETAIL-LINE.
067500     MOVE 'POSITION REPORT - USER:' TO PRH-LITERAL.
067600     MOVE WD-USER-NAME(WD-USER-IX) TO PRH-USER.
067700     WRITE PR-DETAIL-LINE.
067800     IF PF-STATUS-1 NOT = '0'
067900         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
068000 7110-EXIT.
068100     EXIT.
068200*
068300 7120-WRITE-ONE-HOLDING.
068400     IF WD-HOLD-STATUS(WD-HOLD-IX) NOT = 'R'
068500         GO TO 7120-EXIT.
068600     IF WD-HOLD-USER(WD-HOLD-IX) NOT = WD-USER-NAME(WD-USER-IX)
068700         GO TO 7120-EXIT.
068800     MOVE WD-HOLD-PRODUCT(WD-HOLD-IX) TO WD-LOOKUP-PRODUCT.
068900     PERFORM 8000-LOOKUP-PRODUCT THRU 8000-EXIT.
069000     IF WD-PROD-RESULT-IX NOT = 0
069100         MOVE WD-PROD-LAST-SALE(WD-PROD-RESULT-IX) TO WD-LAST-SALE-WORK
069200     ELSE
069300         MOVE 0 TO WD-LAST-SALE-WORK.
069400     COMPUTE WD-POS-VALUE =
069500         WD-LAST-SALE-WORK * WD-HOLD-NET-VOL(WD-HOLD-IX).
069600     ADD WD-POS-VALUE TO WD-USER-STOCK-VALUE.
069700     MOVE SPACE TO PR-DETAIL-LINE.
069800     MOVE WD-HOLD-USER(WD-HOLD-IX) TO PR-USER.
069900     MOVE WD-HOLD-PRODUCT(WD-HOLD-IX) TO PR-PRODUCT.
070000     MOVE WD-HOLD-NET-VOL(WD-HOLD-IX) TO PR-NET-VOL.
070100     MOVE WD-LAST-SALE-WORK TO PR-LAST-SALE.
070200     MOVE WD-POS-VALUE TO PR-VALUE.
070300     WRITE PR-DETAIL-LINE.
070400     IF PF-STATUS-1 NOT = '0'
070500         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
070600 7120-EXIT.
070700     EXIT.
070800*
070900 7130-WRITE-USER-FOOTER.
071000     COMPUTE WD-NET-ACCOUNT-VALUE =
071100         WD-USER-STOCK-VALUE + WD-USER-ACCT-COST(WD-USER-IX).
071200     MOVE SPACE TO PR-DETAIL-LINE.
071300     MOVE 'ACCOUNT SUMMARY' TO PRF-LITERAL.
071400     MOVE WD-USER-ACCT-COST(WD-USER-IX) TO PRF-ACCOUNT-COSTS.
071500     MOVE WD-USER-STOCK-VALUE TO PRF-STOCK-VALUE.
071600     MOVE WD-NET-ACCOUNT-VALUE TO PRF-NET-VALUE.
071700     WRITE PR-DETAIL-LINE.
071800     IF PF-STATUS-1 NOT = '0'
071900         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
072000 7130-EXIT.
072100     EXIT.
072200*
072300 7300-WRITE-GRAND-TOTAL.
072400     MOVE SPACE TO PR-DETAIL-LINE.
072500     MOVE 'TOTAL USERS PROCESSED' TO PRT-LITERAL.
072600     MOVE WD-USER-COUNT TO PRT-USER-COUNT.
072700     WRITE PR-DETAIL-LINE.
072800     IF PF-STATUS-1 NOT = '0'
072900         PERFORM 9800-ABORT-RUN THRU 9800-EXIT.
073000 7300-EXIT.
073100     EXIT.
073200*
073300*-----------------------------------------------------------------*
073400*    8000-LOOKUP-PRODUCT - SCANS THE PRODUCT TABLE FOR              *
073500*    WD-LOOKUP-PRODUCT.  RETURNS THE ROW NUMBER IN                  *
073600*    WD-PROD-RESULT-IX, OR ZERO IF NOT FOUND.                       *
073700*-----------------------------------------------------------------*
073800 8000-LOOKUP-PRODUCT.
073900     MOVE 0 TO WD-PROD-RESULT-IX.
074000     PERFORM 8010-CHECK-PRODUCT-ROW THRU 8010-EXIT
074100         VARYING WD-SCAN-IX FROM 1 BY 1
074200         UNTIL WD-SCAN-IX > WD-PRODUCT-COUNT
074300            OR WD-PROD-RESULT-IX NOT = 0.
074400 8000-EXIT.
074500     EXIT.
074600*
074700 8010-CHECK-PRODUCT-ROW.
074800     IF WD-PROD-CODE(WD-SCAN-IX) = WD-LOOKUP-PRODUCT
074900         MOVE WD-SCAN-IX TO WD-PROD-RESULT-IX.
075000 8010-EXIT.
075100     EXIT.
075200*
075300*-----------------------------------------------------------------*
075400*    8100-LOOKUP-OR-ADD-USER - SCANS THE USER TABLE FOR             *
075500*    WD-LOOKUP-USER, ADDING A NEW ROW WITH A ZERO ACCOUNT-COST      *
075600*    BALANCE IF NONE IS FOUND.  RETURNS THE ROW NUMBER IN            *
075700*    WD-USER-RESULT-IX.                                             *
075800*-----------------------------------------------------------------*
075900 8100-LOOKUP-OR-ADD-USER.
076000     MOVE 0 TO WD-USER-RESULT-IX.
076100     PERFORM 8110-CHECK-USER-ROW THRU 8110-EXIT
076200         VARYING WD-SCAN-IX FROM 1 BY 1
076300         UNTIL WD-SCAN-IX > WD-USER-COUNT
076400            OR WD-USER-RESULT-IX NOT = 0.
076500     IF WD-USER-RESULT-IX = 0
076600         IF WD-USER-COUNT < WD-USER-MAX
076700             ADD 1 TO WD-USER-COUNT
076800             MOVE WD-LOOKUP-USER TO WD-USER-NAME(WD-USER-COUNT)
076900             MOVE 0 TO WD-USER-ACCT-COST(WD-USER-COUNT)
077000             MOVE WD-USER-COUNT TO WD-USER-RESULT-IX.
077100 8100-EXIT.
077200     EXIT.
077300*
077400 8110-CHECK-USER-ROW.
077500     IF WD-USER-NAME(WD-SCAN-IX) = WD-LOOKUP-USER
077600         MOVE WD-SCAN-IX TO WD-USER-RESULT-IX.
077700 8110-EXIT.
077800     EXIT.
077900*
078200*-----------------------------------------------------------------*
078300*    8200-LOOKUP-OR-ADD-HOLDING - SCANS THE HOLDING TABLE FOR AN    *
078400*    ACTIVE ROW MATCHING WD-LOOKUP-HOLD-USER/WD-LOOKUP-HOLD-         *
078500*    PRODUCT, ADDING A NEW ZERO-VOLUME ROW IF NONE IS FOUND.         *
078600*    RETURNS THE ROW NUMBER IN WD-HOLD-RESULT-IX.                   *
078700*-----------------------------------------------------------------*
078800 8200-LOOKUP-OR-ADD-HOLDING.
078900     MOVE 0 TO WD-HOLD-RESULT-IX.
079000     PERFORM 8210-CHECK-HOLDING-ROW THRU 8210-EXIT
079100         VARYING WD-SCAN-IX FROM 1 BY 1
079200         UNTIL WD-SCAN-IX > WD-HOLDING-COUNT
079300            OR WD-HOLD-RESULT-IX NOT = 0.
079400     IF WD-HOLD-RESULT-IX = 0
079500         IF WD-HOLDING-COUNT < WD-HOLDING-MAX
079600             ADD 1 TO WD-HOLDING-COUNT
079700             MOVE WD-LOOKUP-HOLD-USER TO WD-HOLD-USER(WD-HOLDING-COUNT)
079800             MOVE WD-LOOKUP-HOLD-PRODUCT
079900                 TO WD-HOLD-PRODUCT(WD-HOLDING-COUNT)
080000             MOVE 0 TO WD-HOLD-NET-VOL(WD-HOLDING-COUNT)
080100             MOVE 'R' TO WD-HOLD-STATUS(WD-HOLDING-COUNT)
080200             MOVE WD-HOLDING-COUNT TO WD-HOLD-RESULT-IX.
080300 8200-EXIT.
080400     EXIT.
080500*
080600 8210-CHECK-HOLDING-ROW.
080700     IF WD-HOLD-STATUS(WD-SCAN-IX) = 'R'
080800        AND WD-HOLD-USER(WD-SCAN-IX) = WD-LOOKUP-HOLD-USER
080900        AND WD-HOLD-PRODUCT(WD-SCAN-IX) = WD-LOOKUP-HOLD-PRODUCT
081000         MOVE WD-SCAN-IX TO WD-HOLD-RESULT-IX.
081100 8210-EXIT.
081200     EXIT.
081300*
081400*-----------------------------------------------------------------*
081500*    0900-TERMINATE / 9800-ABORT-RUN - END OF RUN AND FILE ERROR   *
081600*    HANDLING.                                                     *
081700*-----------------------------------------------------------------*
081800 0900-TERMINATE.
081900     PERFORM 7000-END-OF-RUN-POSITION-REPORT THRU 7000-EXIT.
082000     CLOSE TRANS-FILE EVENTS-FILE POSITION-FILE.
082100 0900-EXIT.
082200     EXIT.
082300*
082400 9800-ABORT-RUN.
082500     DISPLAY 'STKDRV - FILE ERROR - RUN TERMINATED' UPON CRT.
082600     STOP RUN.
082700 9800-EXIT.
082800     EXIT.
