000100******************************************************************
000200*    EVTREC    -  EVENT OUTPUT LINE                              *
000300*                                                                *
000400*    ONE LINE PER BUSINESS EVENT WRITTEN TO EVENTS-FILE.         *
000500*    EV-TYPE - FILL, CANCEL, MARKET, CURMKT, LASTSL, TICKER.     *
000600*    EV-PRICE CARRIES EITHER AN EDITED SIGNED PRICE OR THE       *
000700*    LITERAL 'MKT' WHEN THE EVENT IS AT MARKET PRICE.            *
000800******************************************************************
000900 01  EVENT-LINE.
001000     05  EV-TYPE                 PIC X(06).
001100     05  FILLER                  PIC X(01).
001200     05  EV-USER                 PIC X(08).
001300     05  FILLER                  PIC X(01).
001400     05  EV-PRODUCT              PIC X(08).
001500     05  FILLER                  PIC X(01).
001600     05  EV-SIDE                 PIC X(01).
001700     05  FILLER                  PIC X(01).
001800     05  EV-PRICE                PIC X(11).
001900     05  FILLER                  PIC X(01).
002000     05  EV-VOLUME               PIC 9(07).
002100     05  FILLER                  PIC X(01).
002200     05  EV-DETAIL               PIC X(30).
002300     05  FILLER                  PIC X(01).
002400     05  EV-ID                   PIC X(12).
002500     05  FILLER                  PIC X(42).
