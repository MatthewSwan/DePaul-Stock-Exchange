000100******************************************************************
000200*    PRTREC    -  POSITION REPORT LINE                           *
000300*                                                                *
000400*    WRITTEN TO POSITION-FILE AT END OF RUN.  CONTROL BREAK ON   *
000500*    USER - ONE PRH HEADER LINE PER USER, ONE PR DETAIL LINE PER *
000600*    PRODUCT HELD, ONE PRF FOOTER LINE PER USER, AND A SINGLE    *
000700*    PRT GRAND-TOTAL LINE AT THE VERY END OF THE REPORT.         *
000800******************************************************************
000900 01  PR-DETAIL-LINE.
001000     05  PR-USER                 PIC X(08).
001100     05  FILLER                  PIC X(01).
001200     05  PR-PRODUCT              PIC X(08).
001300     05  FILLER                  PIC X(01).
001400     05  PR-NET-VOL              PIC -9(07).
001500     05  FILLER                  PIC X(01).
001600     05  PR-LAST-SALE            PIC 9(07).99.
001700     05  FILLER                  PIC X(01).
001800     05  PR-VALUE                PIC -9(09).99.
001900     05  FILLER                  PIC X(81).
002000 01  PR-HEADER-LINE REDEFINES PR-DETAIL-LINE.
002100     05  PRH-LITERAL             PIC X(20).
002200     05  PRH-USER                PIC X(08).
002300     05  FILLER                  PIC X(104).
002400 01  PR-FOOTER-LINE REDEFINES PR-DETAIL-LINE.
002500     05  PRF-LITERAL             PIC X(16).
002600     05  PRF-ACCOUNT-COSTS       PIC -9(09).99.
002700     05  FILLER                  PIC X(01).
002800     05  PRF-STOCK-VALUE         PIC -9(09).99.
002900     05  FILLER                  PIC X(01).
003000     05  PRF-NET-VALUE           PIC -9(09).99.
003100     05  FILLER                  PIC X(75).
003200 01  PR-TOTAL-LINE REDEFINES PR-DETAIL-LINE.
003300     05  PRT-LITERAL             PIC X(30).
003400     05  PRT-USER-COUNT          PIC 9(05).
003500     05  FILLER                  PIC X(97).
