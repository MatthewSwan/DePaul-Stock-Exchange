000100******************************************************************
000200*    TBKENT    -  ORDER-BOOK ENTRY (ONE TRADABLE)                *
000300*                                                                *
000400*    ONE ROW PER RESTING ORDER OR QUOTE SIDE.  USED AS THE TABLE *
000500*    ROW LAYOUT FOR THE RESTING-BOOK AND OLD-ENTRIES TABLES IN   *
000600*    STKBOOK.  NOT WRITTEN TO A FILE - IN-MEMORY ONLY.           *
000700*                                                                *
000800*    TB-STATUS IS A TABLE-HOUSEKEEPING BYTE, NOT PART OF THE     *
000900*    SYSTEM-OF-RECORD FIELD LIST - IT MARKS A ROW UNUSED (U),    *
001000*    RESTING ON THE BOOK (R), OR ARCHIVED/OLD (A).               *
001100******************************************************************
001200     10  TB-ID                   PIC X(12).
001300     10  TB-USER                 PIC X(08).
001400     10  TB-PRODUCT              PIC X(08).
001500     10  TB-SIDE                 PIC X(01).
001600     10  TB-MKT-FLAG             PIC X(01).
001700     10  TB-PRICE                PIC S9(07)V99.
001800     10  TB-ORIG-VOL             PIC 9(07).
001900     10  TB-REM-VOL              PIC 9(07).
002000     10  TB-CXL-VOL              PIC 9(07).
002100     10  TB-QUOTE-FLAG           PIC X(01).
002200     10  TB-SEQ                  PIC 9(07).
002300     10  TB-STATUS               PIC X(01).
002400     10  FILLER                  PIC X(05).
