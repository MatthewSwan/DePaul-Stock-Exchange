000100******************************************************************
000200*    TRNREC    -  TRANSACTION INPUT RECORD                       *
000300*                                                                *
000400*    ONE RECORD PER MARKET COMMAND READ FROM TRANS-FILE.         *
000500*    FIXED 80 BYTES, BLANK PADDED ON THE RIGHT.                  *
000600*                                                                *
000700*    TR-ACTION CODES -                                          *
000800*       CP  CREATE PRODUCT          QU  SUBMIT QUOTE            *
000900*       MS  SET MARKET STATE        CX  CANCEL ORDER            *
001000*       OR  SUBMIT ORDER            CQ  CANCEL QUOTE            *
001100******************************************************************
001200     05  TR-ACTION               PIC X(02).
001400     05  TR-USER                 PIC X(08).
001500     05  TR-PRODUCT              PIC X(08).
001600     05  TR-SIDE                 PIC X(01).
001700     05  TR-MKT-FLAG             PIC X(01).
001800     05  TR-PRICE                PIC 9(07)V99.
001900     05  TR-VOLUME               PIC 9(07).
002000     05  TR-PRICE-2              PIC 9(07)V99.
002100     05  TR-VOLUME-2             PIC 9(07).
002200     05  TR-STATE                PIC X(07).
002300     05  TR-ORDER-ID             PIC X(12).
002400     05  FILLER                  PIC X(09).
